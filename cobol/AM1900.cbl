000100      *****************************************************************
000200      *  AM1900  --  REJECT LINE RECORD LAYOUT
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - REJECT FILE COPYBOOK
000400      *****************************************************************
000500      *  AM1900-REASON-TABLE CAN CARRY UP TO THREE REASON CODES BECAUSE
000600      *  AN ACCOUNT-CREATE RECORD MAY FAIL MORE THAN ONE RULE AT ONCE
000700      *  (BAD ACCOUNT NUMBER AND NEGATIVE BALANCE, FOR EXAMPLE).
000800      *****************************************************************
000900       01  AM1900-REC.
001000           05  AM1900-SOURCE              PIC X(8).
001100           05  AM1900-KEY-ID              PIC 9(9).
001200           05  AM1900-KEY-TEXT            PIC X(20).
001300           05  AM1900-REASON-TABLE OCCURS 3 TIMES
001400                                       INDEXED BY AM1900-REASON-IDX.
001500               10  AM1900-REASON-CODE     PIC X(40).
001600           05  FILLER                     PIC X(09).
