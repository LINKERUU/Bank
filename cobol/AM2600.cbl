000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    AM2600.
000300       AUTHOR.        C. A. PELLETIER.
000400       INSTALLATION.  AMCNTR DATA CENTER - RETAIL BANKING DIVISION.
000500       DATE-WRITTEN.  05/06/00.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      *****************************************************************
000900      *                       C H A N G E   L O G                    *
001000      *-----------------------------------------------------------------
001100      * DATE      BY    REQUEST/TKT   DESCRIPTION                 CHGLOG01
001200      *-----------------------------------------------------------------
001300      * 050600    CAP   NEW          INITIAL RELEASE.             CHGLOG02
001400      * 112001    CAP   CR-1473      ADDED "MAIN LOG FILE NOT FOUNCHGLOG03
001500      *                              CONDITION FOR A MISSING LOG-FCHGLOG04
001600      * 031503    CAP   CR-1491      "NO RECORDS FOR DATE" NOW SETCHGLOG05
001700      *                              NONZERO RETURN CODE FOR THE  CHGLOG06
001800      *                              SCHEDULER STEP-RESTART LOGIC.CHGLOG07
001810      * 061006    JKR   CR-1556      AM1700-REC WAS SPLIT 128/4 - CHGLOG08
001820      *                              LAST 4 BYTES OF EVERY LOG LINCHGLOG09
001830      *                              WERE NEVER SCANNED FOR THE   CHGLOG10
001840      *                              DATE STRING AND WERE DROPPED CHGLOG11
001850      *                              FROM THE EXTRACT.  AM1700 NOWCHGLOG12
001860      *                              CARRIES THE FULL 132 BYTES. CHGLOG13
001900      *****************************************************************
002000      *  AM2600 - LOG EXTRACTION
002100      *  SCANS THE MAIN ACTIVITY LOG FOR LINES CONTAINING A GIVEN
002200      *  YYYY-MM-DD DATE SUBSTRING AND COPIES THEM TO A DATED EXTRACT
002300      *  FILE.  THE SUBSTRING IS NOT AT A FIXED OFFSET IN THE LINE, SO
002400      *  EACH LINE IS TALLIED FOR THE SEARCH STRING RATHER THAN TESTED
002500      *  AT ONE COLUMN.  A RUN THAT MATCHES NOTHING, OR FINDS NO LOG
002600      *  FILE AT ALL, ENDS IN ERROR - THIS JOB NEVER PRODUCES A SILENT
002700      *  NO-OP.
002800      *****************************************************************
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER.   IBM-370.
003200       OBJECT-COMPUTER.   IBM-370.
003300       SPECIAL-NAMES.
003400           CONSOLE IS CRT
003500           C01 IS TOP-OF-FORM
003600           CLASS AM-DIGIT-CLASS IS '0' THRU '9'.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900           SELECT LOGFILE  ASSIGN TO LOGFILE
004000                  ORGANIZATION IS LINE SEQUENTIAL
004100                  FILE STATUS IS WS-LOGFILE-STATUS.
004200           SELECT LOGXTRT  ASSIGN TO LOGXTRT
004300                  ORGANIZATION IS LINE SEQUENTIAL.
004400           SELECT DATEPARM ASSIGN TO DATEPARM
004500                  ORGANIZATION IS LINE SEQUENTIAL.
004600      *
004700       DATA DIVISION.
004800      *
004900       FILE SECTION.
005000      *
005100       FD  LOGFILE
005200           DATA RECORD IS AM1700-REC.
005300       COPY AM1700.
005400      *
005500       FD  LOGXTRT
005600           DATA RECORD IS AM2600-XTRT-REC.
005700       01  AM2600-XTRT-REC.
005800           05  AM2600-XTRT-TEXT           PIC X(131).
005900           05  FILLER                     PIC X(01).
006000      *
006100       FD  DATEPARM
006200           DATA RECORD IS AM2600-PARM-REC.
006300       01  AM2600-PARM-REC.
006400           05  AM2600-PARM-TEXT           PIC X(09).
006500           05  FILLER                     PIC X(01).
006600      *
006700       WORKING-STORAGE SECTION.
006800      *
006900       77  WS-LOGFILE-STATUS          PIC XX            VALUE '00'.
007000           88  WS-LOGFILE-NOT-FOUND                VALUE '35'.
007100       77  WS-LOG-EOF                 PIC 9        COMP VALUE 0.
007200       77  WS-LINES-READ              PIC 9(7)     COMP VALUE 0.
007300       77  WS-LINES-MATCHED           PIC 9(7)     COMP VALUE 0.
007400       77  WS-MATCH-TALLY             PIC 9(3)     COMP VALUE 0.
007500       77  WS-RETURN-CODE             PIC 9(3)     COMP VALUE 0.
007600      *
007700       01  WS-RUN-DATE.
007800           05  WS-RUN-YYYY            PIC 9(4).
007900           05  WS-RUN-MM              PIC 9(2).
008000           05  WS-RUN-DD              PIC 9(2).
008100           05  FILLER                 PIC X(01).
008200       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008300           05  WS-RUN-CCYYMMDD        PIC 9(8).
008400           05  FILLER                 PIC X(01).
008500      *
008600       01  WS-SEARCH-DATE.
008700           05  WS-SEARCH-DATE-TEXT     PIC X(09)    VALUE SPACES.
008800           05  FILLER                  PIC X(01).
008900       01  WS-SEARCH-DATE-R REDEFINES WS-SEARCH-DATE.
009000           05  WS-SEARCH-YYYY          PIC X(4).
009100           05  FILLER                  PIC X.
009200           05  WS-SEARCH-MM            PIC X(2).
009300           05  FILLER                  PIC X.
009400           05  WS-SEARCH-DD            PIC X(2).
009500      *
009600       01  WS-ERROR-LINE.
009700           05  WS-ERROR-TEXT           PIC X(40)    VALUE SPACES.
009800           05  FILLER                  PIC X(92)    VALUE SPACES.
009900       01  WS-ERROR-LINE-R REDEFINES WS-ERROR-LINE.
010000           05  WS-ERROR-TEXT-R         PIC X(132).
010100      *
010200       PROCEDURE DIVISION.
010300      *
010400       A010-MAIN-LINE.
010500           DISPLAY SPACES UPON CRT.
010600           DISPLAY '* * * A M 2 6 0 0  -  LOG EXTRACTION'
010700               UPON CRT AT 0101.
010800           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
010900           OPEN INPUT DATEPARM.
011000           READ DATEPARM.
011100           MOVE AM2600-PARM-REC TO WS-SEARCH-DATE.
011200           CLOSE DATEPARM.
011300           OPEN INPUT LOGFILE.
011400           IF WS-LOGFILE-NOT-FOUND
011500               MOVE 'MAIN LOG FILE NOT FOUND' TO WS-ERROR-TEXT
011600               DISPLAY WS-ERROR-TEXT-R UPON CRT AT 0401
011700               MOVE 16 TO WS-RETURN-CODE
011800           ELSE
011900               PERFORM B005-PROCESS-LOG THRU B005-EXIT.
012000           MOVE WS-RETURN-CODE TO RETURN-CODE.
012100           PERFORM B900-END-RTN.
012200      *
012300       B005-PROCESS-LOG.
012400           OPEN OUTPUT LOGXTRT.
012500           PERFORM B010-READ-LOG.
012600           PERFORM B020-SCAN-LOG THRU B020-EXIT
012700               UNTIL WS-LOG-EOF = 1.
012800           CLOSE LOGFILE.
012900           CLOSE LOGXTRT.
013000           IF WS-LINES-MATCHED = 0
013100               MOVE 'NO RECORDS FOR DATE' TO WS-ERROR-TEXT
013200               DISPLAY WS-ERROR-TEXT-R UPON CRT AT 0401
013300               MOVE 8 TO WS-RETURN-CODE.
013400       B005-EXIT.
013500           EXIT.
013600      *
013700       B010-READ-LOG.
013800           READ LOGFILE AT END MOVE 1 TO WS-LOG-EOF.
013900      *
014000       B020-SCAN-LOG.
014100           ADD 1 TO WS-LINES-READ.
014200           MOVE 0 TO WS-MATCH-TALLY.
014300           INSPECT AM1700-TEXT TALLYING WS-MATCH-TALLY
014400               FOR ALL WS-SEARCH-DATE.
014500           IF WS-MATCH-TALLY > 0
014600               WRITE AM2600-XTRT-REC FROM AM1700-TEXT
014700               ADD 1 TO WS-LINES-MATCHED.
014800           PERFORM B010-READ-LOG.
014900       B020-EXIT.
015000           EXIT.
015100      *
015200       B900-END-RTN.
015300           DISPLAY SPACES UPON CRT.
015400           DISPLAY 'AM2600 COMPLETE' UPON CRT AT 1001.
015500           DISPLAY 'LINES READ       : ' WS-LINES-READ UPON CRT AT 1101.
015600           DISPLAY 'LINES MATCHED    : ' WS-LINES-MATCHED UPON CRT AT 1201.
015700           DISPLAY 'RETURN CODE      : ' WS-RETURN-CODE UPON CRT AT 1301.
015800           STOP RUN.
