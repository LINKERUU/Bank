000100      *****************************************************************
000200      *  AM1100  --  ACCOUNT MASTER RECORD LAYOUT
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - ACCOUNT MASTER COPYBOOK
000400      *****************************************************************
000500      *  COPIED INTO THE FILE SECTION OF EVERY PROGRAM THAT OPENS THE
000600      *  ACCOUNT MASTER (ACCTMSTR).  DO NOT CHANGE FIELD ORDER WITHOUT
000700      *  RECOMPILING AM2000, AM2100, AM2200 AND AM2300.
000800      *****************************************************************
000900       01  AM1100-REC.
001000           05  AM1100-ACCT-ID             PIC 9(9).
001100           05  AM1100-ACCT-NUMBER         PIC X(20).
001200           05  AM1100-ACCT-NUMBER-R REDEFINES AM1100-ACCT-NUMBER
001300                                          PIC 9(20).
001400           05  AM1100-ACCT-BALANCE        PIC S9(11)V99 COMP-3.
001500           05  AM1100-USER-COUNT          PIC 9(3).
001600           05  AM1100-CARD-COUNT          PIC 9(3).
001700           05  AM1100-CREATED-DATE.
001800               10  AM1100-CREATED-YYYY    PIC 9(4).
001900               10  AM1100-CREATED-MM      PIC 9(2).
002000               10  AM1100-CREATED-DD      PIC 9(2).
002100           05  AM1100-CREATED-DATE-R REDEFINES AM1100-CREATED-DATE
002200                                          PIC 9(8).
002300           05  FILLER                     PIC X(04).
