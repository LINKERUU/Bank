000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    AM2300.
000300       AUTHOR.        D. L. WEAVER.
000400       INSTALLATION.  AMCNTR DATA CENTER - RETAIL BANKING DIVISION.
000500       DATE-WRITTEN.  11/30/91.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      *****************************************************************
000900      *                       C H A N G E   L O G                    *
001000      *-----------------------------------------------------------------
001100      * DATE      BY    REQUEST/TKT   DESCRIPTION                 CHGLOG01
001200      *-----------------------------------------------------------------
001300      * 113091    DLW   NEW          INITIAL RELEASE.             CHGLOG02
001400      * 051493    DLW   CR-1219      DELETE NOW DETACHES THE USER CHGLOG03
001500      *                              EVERY LINKED ACCOUNT AND DROPCHGLOG04
001600      *                              AN ACCOUNT LEFT WITH NO USERSCHGLOG05
001700      * 091098    DLW   Y2K-0007     EXPANDED CREATED-DATE FIELD TCHGLOG06
001800      *                              FULL 4-DIGIT CENTURY.        CHGLOG07
001900      * 042099    DLW   Y2K-0007     RETESTED CENTURY ROLLOVER.   CHGLOG08
002000      * 062401    CAP   CR-1470      EMAIL VALIDATION NOW CHECKS FCHGLOG09
002100      *                              AN "@" SIGN RATHER THAN JUST CHGLOG10
002200      *                              NON-BLANK.                   CHGLOG11
002210      * 061006    JKR   CR-1556      FIRST/LAST NAME CHECKS WERE  CHGLOG12
002220      *                              BLANK-ONLY - A 1-CHAR NAME   CHGLOG13
002230      *                              PASSED EVEN THOUGH THE REJECTCHGLOG14
002240      *                              TEXT SAYS 2-50 CHARACTERS.   CHGLOG15
002250      *                              NOW TRIMS TRAILING SPACES ANDCHGLOG16
002260      *                              CHECKS THE REAL LENGTH.      CHGLOG17
002300      *****************************************************************
002400      *  AM2300 - USER MAINTENANCE
002500      *  APPLIES USER CREATE/UPDATE/DELETE ACTION RECORDS AGAINST THE
002600      *  USER MASTER.  ON DELETE, THE USER IS REMOVED FROM EVERY
002700      *  LINKED ACCOUNT; AN ACCOUNT LEFT WITH NO USERS IS DROPPED TOO.
002800      *  PASSWORD HANDLING BELONGS TO THE ON-LINE SYSTEM, NOT HERE.
002900      *****************************************************************
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER.   IBM-370.
003300       OBJECT-COMPUTER.   IBM-370.
003400       SPECIAL-NAMES.
003500           CONSOLE IS CRT
003600           C01 IS TOP-OF-FORM
003700           CLASS AM-DIGIT-CLASS IS '0' THRU '9'.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT USERMSTR ASSIGN TO USERMSTR
004100                  ORGANIZATION IS SEQUENTIAL.
004200           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
004300                  ORGANIZATION IS SEQUENTIAL.
004400           SELECT USERACTN ASSIGN TO USERACTN
004500                  ORGANIZATION IS LINE SEQUENTIAL.
004600           SELECT REJFILE  ASSIGN TO REJFILE
004700                  ORGANIZATION IS LINE SEQUENTIAL.
004800      *
004900       DATA DIVISION.
005000      *
005100       FILE SECTION.
005200      *
005300       FD  USERMSTR
005400           LABEL RECORDS ARE STANDARD
005500           DATA RECORD IS AM1300-REC.
005600       COPY AM1300.
005700      *
005800       FD  ACCTMSTR
005900           LABEL RECORDS ARE STANDARD
006000           DATA RECORD IS AM1100-REC.
006100       COPY AM1100.
006200      *
006300       FD  USERACTN
006400           DATA RECORD IS AM1950-REC.
006500       COPY AM1950.
006600      *
006700       FD  REJFILE
006800           DATA RECORD IS AM1900-REC.
006900       COPY AM1900.
007000      *
007100       WORKING-STORAGE SECTION.
007200      *
007300       77  WS-USER-EOF                PIC 9        COMP VALUE 0.
007400       77  WS-ACCT-EOF                PIC 9        COMP VALUE 0.
007500       77  WS-ACTN-EOF                PIC 9        COMP VALUE 0.
007600       77  WS-USER-COUNT              PIC 9(5)     COMP VALUE 0.
007700       77  WS-ACCT-COUNT              PIC 9(5)     COMP VALUE 0.
007800       77  WS-ACTN-COUNT              PIC 9(7)     COMP VALUE 0.
007900       77  WS-CREATE-COUNT            PIC 9(7)     COMP VALUE 0.
008000       77  WS-UPDATE-COUNT            PIC 9(7)     COMP VALUE 0.
008100       77  WS-DELETE-COUNT            PIC 9(7)     COMP VALUE 0.
008200       77  WS-REJECT-COUNT            PIC 9(7)     COMP VALUE 0.
008300       77  WS-USER-FOUND-SW           PIC X             VALUE 'N'.
008400           88  USER-WAS-FOUND                      VALUE 'Y'.
008500       77  WS-AT-SIGN-CNT             PIC 9(3)     COMP VALUE 0.
008550       77  WS-NAME-LEN                PIC 9(2)     COMP VALUE 0.
008560       77  WS-NAME-BUFFER             PIC X(50)         VALUE SPACES.
008600       77  WS-REASON-CNT              PIC 9        COMP VALUE 0.
008700       77  WS-FOUND-IDX               PIC 9(5)     COMP VALUE 0.
008800       77  WS-ACCT-IDX                PIC 9(5)     COMP VALUE 0.
008900       77  WS-LINK-SUB                PIC 9        COMP VALUE 0.
009000       77  WS-SORT-PASS               PIC 9(5)     COMP VALUE 0.
009100       77  WS-SORT-I                  PIC 9(5)     COMP VALUE 0.
009200       77  WS-SORT-J                  PIC 9(5)     COMP VALUE 0.
009300      *
009400       01  WS-RUN-DATE.
009500           05  WS-RUN-YYYY            PIC 9(4).
009600           05  WS-RUN-MM              PIC 9(2).
009700           05  WS-RUN-DD              PIC 9(2).
009800           05  FILLER                 PIC X(01).
009900       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010000           05  WS-RUN-CCYYMMDD        PIC 9(8).
010100           05  FILLER                 PIC X(01).
010200      *
010300       01  WS-USER-TABLE.
010400           05  WS-USER-ROW OCCURS 3000 TIMES.
010500               10  WS-USER-ID             PIC 9(9).
010600               10  WS-USER-FIRST-NAME     PIC X(50).
010700               10  WS-USER-LAST-NAME      PIC X(50).
010800               10  WS-USER-EMAIL          PIC X(100).
010900               10  WS-USER-PHONE          PIC X(20).
011000               10  WS-USER-CREATED-DATE   PIC 9(8).
011100               10  WS-USER-LINK OCCURS 5 TIMES.
011200                   15  WS-USER-LINKED-ACCT PIC 9(9).
011300               10  WS-USER-ACTIVE-SW      PIC X.
011400                   88  WS-USER-IS-ACTIVE       VALUE 'Y'.
011500               10  FILLER                 PIC X(01).
011600       01  WS-USER-TEMP-ROW.
011700           05  WS-USER-TEMP-ID            PIC 9(9).
011800           05  WS-USER-TEMP-FIRST-NAME    PIC X(50).
011900           05  WS-USER-TEMP-LAST-NAME     PIC X(50).
012000           05  WS-USER-TEMP-EMAIL         PIC X(100).
012100           05  WS-USER-TEMP-PHONE         PIC X(20).
012200           05  WS-USER-TEMP-CREATED-DATE  PIC 9(8).
012300           05  WS-USER-TEMP-LINK OCCURS 5 TIMES.
012400               10  WS-USER-TEMP-LINKED-ACCT PIC 9(9).
012500           05  WS-USER-TEMP-ACTIVE-SW     PIC X.
012600           05  FILLER                     PIC X(01).
012700      *
012800       01  WS-ACCT-TABLE.
012900           05  WS-ACCT-ROW OCCURS 3000 TIMES.
013000               10  WS-ACCT-ID             PIC 9(9).
013100               10  WS-ACCT-NUMBER         PIC X(20).
013200               10  WS-ACCT-BALANCE        PIC S9(11)V99 COMP-3.
013300               10  WS-ACCT-USER-COUNT     PIC 9(3)      COMP.
013400               10  WS-ACCT-CARD-COUNT     PIC 9(3).
013500               10  WS-ACCT-CREATED-DATE   PIC 9(8).
013600               10  WS-ACCT-ACTIVE-SW      PIC X.
013700                   88  WS-ACCT-IS-ACTIVE       VALUE 'Y'.
013800               10  FILLER                 PIC X(01).
013900      *
014000       PROCEDURE DIVISION.
014100      *
014200       A010-MAIN-LINE.
014300           DISPLAY SPACES UPON CRT.
014400           DISPLAY '* * * A M 2 3 0 0  -  USER MAINTENANCE'
014500               UPON CRT AT 0101.
014600           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
014700           OPEN INPUT USERMSTR.
014800           PERFORM B010-READ-USER.
014900           PERFORM B020-STORE-USER THRU B020-EXIT
015000               UNTIL WS-USER-EOF = 1.
015100           CLOSE USERMSTR.
015200           OPEN INPUT ACCTMSTR.
015300           PERFORM B050-READ-ACCT.
015400           PERFORM B060-STORE-ACCT THRU B060-EXIT
015500               UNTIL WS-ACCT-EOF = 1.
015600           CLOSE ACCTMSTR.
015700           OPEN OUTPUT REJFILE.
015800           OPEN INPUT USERACTN.
015900           PERFORM C010-READ-ACTN.
016000           PERFORM C020-PROCESS-ACTN THRU C020-EXIT
016100               UNTIL WS-ACTN-EOF = 1.
016200           CLOSE USERACTN.
016300           CLOSE REJFILE.
016400           PERFORM E600-SORT-USERS THRU E600-EXIT.
016500           OPEN OUTPUT USERMSTR.
016600           PERFORM E700-REWRITE-USER THRU E700-EXIT
016700               VARYING WS-SORT-I FROM 1 BY 1
016800               UNTIL WS-SORT-I > WS-USER-COUNT.
016900           CLOSE USERMSTR.
017000           OPEN OUTPUT ACCTMSTR.
017100           PERFORM E800-REWRITE-ACCT THRU E800-EXIT
017200               VARYING WS-SORT-I FROM 1 BY 1
017300               UNTIL WS-SORT-I > WS-ACCT-COUNT.
017400           CLOSE ACCTMSTR.
017500           PERFORM B900-END-RTN.
017600      *
017700       B010-READ-USER.
017800           READ USERMSTR AT END MOVE 1 TO WS-USER-EOF.
017900      *
018000       B020-STORE-USER.
018100           ADD 1 TO WS-USER-COUNT.
018200           MOVE AM1300-USER-ID          TO WS-USER-ID (WS-USER-COUNT).
018300           MOVE AM1300-FIRST-NAME       TO WS-USER-FIRST-NAME (WS-USER-COUNT).
018400           MOVE AM1300-LAST-NAME        TO WS-USER-LAST-NAME (WS-USER-COUNT).
018500           MOVE AM1300-EMAIL            TO WS-USER-EMAIL (WS-USER-COUNT).
018600           MOVE AM1300-PHONE            TO WS-USER-PHONE (WS-USER-COUNT).
018700           MOVE AM1300-CREATED-DATE-R   TO WS-USER-CREATED-DATE (WS-USER-COUNT).
018800           MOVE 'Y'                     TO WS-USER-ACTIVE-SW (WS-USER-COUNT).
018900           PERFORM B030-COPY-LINKS
019000               VARYING WS-LINK-SUB FROM 1 BY 1 UNTIL WS-LINK-SUB > 5.
019100           PERFORM B010-READ-USER.
019200       B020-EXIT.
019300           EXIT.
019400      *
019500       B030-COPY-LINKS.
019600           MOVE AM1300-LINKED-ACCT-ID (WS-LINK-SUB)
019700               TO WS-USER-LINKED-ACCT (WS-USER-COUNT, WS-LINK-SUB).
019800      *
019900       B050-READ-ACCT.
020000           READ ACCTMSTR AT END MOVE 1 TO WS-ACCT-EOF.
020100      *
020200       B060-STORE-ACCT.
020300           ADD 1 TO WS-ACCT-COUNT.
020400           MOVE AM1100-ACCT-ID          TO WS-ACCT-ID (WS-ACCT-COUNT).
020500           MOVE AM1100-ACCT-NUMBER      TO WS-ACCT-NUMBER (WS-ACCT-COUNT).
020600           MOVE AM1100-ACCT-BALANCE     TO WS-ACCT-BALANCE (WS-ACCT-COUNT).
020700           MOVE AM1100-USER-COUNT       TO WS-ACCT-USER-COUNT (WS-ACCT-COUNT).
020800           MOVE AM1100-CARD-COUNT       TO WS-ACCT-CARD-COUNT (WS-ACCT-COUNT).
020900           MOVE AM1100-CREATED-DATE-R   TO WS-ACCT-CREATED-DATE (WS-ACCT-COUNT).
021000           MOVE 'Y'                     TO WS-ACCT-ACTIVE-SW (WS-ACCT-COUNT).
021100           PERFORM B050-READ-ACCT.
021200       B060-EXIT.
021300           EXIT.
021400      *
021500       C010-READ-ACTN.
021600           READ USERACTN AT END MOVE 1 TO WS-ACTN-EOF.
021700      *
021800       C020-PROCESS-ACTN.
021900           ADD 1 TO WS-ACTN-COUNT.
022000           MOVE 0 TO WS-REASON-CNT.
022100           MOVE SPACES           TO AM1900-REC.
022200           MOVE 'AM2300'         TO AM1900-SOURCE.
022300           MOVE AM1950-KEY-ID    TO AM1900-KEY-ID.
022400           MOVE AM1950-USER-LAST-NAME TO AM1900-KEY-TEXT.
022500           IF AM1950-USER-TYPE
022600               IF AM1950-CREATE
022700                   PERFORM D100-APPLY-CREATE THRU D100-EXIT
022800               ELSE
022900                   IF AM1950-UPDATE
023000                       PERFORM D200-APPLY-UPDATE THRU D200-EXIT
023100                   ELSE
023200                       PERFORM D300-APPLY-DELETE THRU D300-EXIT.
023300           PERFORM C010-READ-ACTN.
023400       C020-EXIT.
023500           EXIT.
023600      *
023700       D100-APPLY-CREATE.
023800           PERFORM D110-VALIDATE-NAMES THRU D110-EXIT.
023900           IF WS-REASON-CNT = 0
024000               ADD 1 TO WS-USER-COUNT
024100               MOVE AM1950-KEY-ID            TO WS-USER-ID (WS-USER-COUNT)
024200               MOVE AM1950-USER-FIRST-NAME   TO WS-USER-FIRST-NAME (WS-USER-COUNT)
024300               MOVE AM1950-USER-LAST-NAME    TO WS-USER-LAST-NAME (WS-USER-COUNT)
024400               MOVE AM1950-USER-EMAIL        TO WS-USER-EMAIL (WS-USER-COUNT)
024500               MOVE AM1950-USER-PHONE        TO WS-USER-PHONE (WS-USER-COUNT)
024600               MOVE WS-RUN-CCYYMMDD          TO WS-USER-CREATED-DATE (WS-USER-COUNT)
024700               MOVE 'Y'                      TO WS-USER-ACTIVE-SW (WS-USER-COUNT)
024800               PERFORM D120-COPY-NEW-LINKS
024900                   VARYING WS-LINK-SUB FROM 1 BY 1 UNTIL WS-LINK-SUB > 5
025000               ADD 1 TO WS-CREATE-COUNT
025100           ELSE
025200               WRITE AM1900-REC
025300               ADD 1 TO WS-REJECT-COUNT.
025400       D100-EXIT.
025500           EXIT.
025600      *
025700       D110-VALIDATE-NAMES.
025710           MOVE AM1950-USER-FIRST-NAME TO WS-NAME-BUFFER.
025720           MOVE 50 TO WS-NAME-LEN.
025730           PERFORM D115-TRIM-NAME-LEN
025740               UNTIL WS-NAME-LEN = 0
025750                  OR WS-NAME-BUFFER (WS-NAME-LEN:1) NOT = SPACE.
025800           IF WS-NAME-LEN < 2
025900               ADD 1 TO WS-REASON-CNT
026000               MOVE 'FIRST NAME REQUIRED, 2-50 CHARACTERS'
026100                   TO AM1900-REASON-CODE (WS-REASON-CNT).
026150           MOVE AM1950-USER-LAST-NAME TO WS-NAME-BUFFER.
026160           MOVE 50 TO WS-NAME-LEN.
026170           PERFORM D115-TRIM-NAME-LEN
026180               UNTIL WS-NAME-LEN = 0
026190                  OR WS-NAME-BUFFER (WS-NAME-LEN:1) NOT = SPACE.
026200           IF WS-NAME-LEN < 2
026300               ADD 1 TO WS-REASON-CNT
026400               MOVE 'LAST NAME REQUIRED, 2-50 CHARACTERS'
026500                   TO AM1900-REASON-CODE (WS-REASON-CNT).
026600           MOVE 0 TO WS-AT-SIGN-CNT.
026700           INSPECT AM1950-USER-EMAIL TALLYING WS-AT-SIGN-CNT FOR ALL '@'.
026800           IF AM1950-USER-EMAIL = SPACES OR WS-AT-SIGN-CNT = 0
026900               ADD 1 TO WS-REASON-CNT
027000               MOVE 'EMAIL MUST BE PRESENT AND CONTAIN AN @ SIGN'
027100                   TO AM1900-REASON-CODE (WS-REASON-CNT).
027200           IF AM1950-USER-PHONE = SPACES
027300               ADD 1 TO WS-REASON-CNT
027400               MOVE 'PHONE NUMBER IS REQUIRED'
027500                   TO AM1900-REASON-CODE (WS-REASON-CNT).
027600       D110-EXIT.
027700           EXIT.
027750      *
027760       D115-TRIM-NAME-LEN.
027770           SUBTRACT 1 FROM WS-NAME-LEN.
027800      *
027900       D120-COPY-NEW-LINKS.
028000           MOVE AM1950-USER-ACCT-IDS (WS-LINK-SUB)
028100               TO WS-USER-LINKED-ACCT (WS-USER-COUNT, WS-LINK-SUB).
028200      *
028300       D200-APPLY-UPDATE.
028400           PERFORM D400-FIND-USER THRU D400-EXIT.
028500           IF USER-WAS-FOUND
028600               PERFORM D210-APPLY-FIELDS THRU D210-EXIT
028700               ADD 1 TO WS-UPDATE-COUNT
028800           ELSE
028900               MOVE 'USER NOT FOUND' TO AM1900-REASON-CODE (1)
029000               WRITE AM1900-REC
029100               ADD 1 TO WS-REJECT-COUNT.
029200       D200-EXIT.
029300           EXIT.
029400      *
029500       D210-APPLY-FIELDS.
029600           IF AM1950-USER-FIRST-NAME NOT = SPACES
029700               MOVE AM1950-USER-FIRST-NAME
029800                   TO WS-USER-FIRST-NAME (WS-FOUND-IDX).
029900           IF AM1950-USER-LAST-NAME NOT = SPACES
030000               MOVE AM1950-USER-LAST-NAME
030100                   TO WS-USER-LAST-NAME (WS-FOUND-IDX).
030200           IF AM1950-USER-EMAIL NOT = SPACES
030300               MOVE AM1950-USER-EMAIL
030400                   TO WS-USER-EMAIL (WS-FOUND-IDX).
030500           IF AM1950-USER-PHONE NOT = SPACES
030600               MOVE AM1950-USER-PHONE
030700                   TO WS-USER-PHONE (WS-FOUND-IDX).
030800       D210-EXIT.
030900           EXIT.
031000      *
031100       D300-APPLY-DELETE.
031200           PERFORM D400-FIND-USER THRU D400-EXIT.
031300           IF USER-WAS-FOUND
031400               PERFORM D310-DETACH-LINKS
031500                   VARYING WS-LINK-SUB FROM 1 BY 1 UNTIL WS-LINK-SUB > 5
031600               MOVE 'N' TO WS-USER-ACTIVE-SW (WS-FOUND-IDX)
031700               ADD 1 TO WS-DELETE-COUNT
031800           ELSE
031900               MOVE 'USER NOT FOUND' TO AM1900-REASON-CODE (1)
032000               WRITE AM1900-REC
032100               ADD 1 TO WS-REJECT-COUNT.
032200       D300-EXIT.
032300           EXIT.
032400      *
032500       D310-DETACH-LINKS.
032600           IF WS-USER-LINKED-ACCT (WS-FOUND-IDX, WS-LINK-SUB) NOT = 0
032700               PERFORM D320-DECREMENT-ACCT THRU D320-EXIT.
032800       D320-DECREMENT-ACCT.
032900           PERFORM D330-SCAN-ACCT
033000               VARYING WS-ACCT-IDX FROM 1 BY 1
033100               UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
033200       D320-EXIT.
033300           EXIT.
033400      *
033500       D330-SCAN-ACCT.
033600           IF WS-ACCT-ID (WS-ACCT-IDX) =
033700                   WS-USER-LINKED-ACCT (WS-FOUND-IDX, WS-LINK-SUB)
033800              AND WS-ACCT-IS-ACTIVE (WS-ACCT-IDX)
033900               SUBTRACT 1 FROM WS-ACCT-USER-COUNT (WS-ACCT-IDX)
034000               IF WS-ACCT-USER-COUNT (WS-ACCT-IDX) = 0
034100                   MOVE 'N' TO WS-ACCT-ACTIVE-SW (WS-ACCT-IDX).
034200      *
034300       D400-FIND-USER.
034400           SET WS-USER-FOUND-SW TO 'N'.
034500           MOVE 0 TO WS-FOUND-IDX.
034600           PERFORM D410-SCAN-USER
034700               VARYING WS-SORT-I FROM 1 BY 1
034800               UNTIL WS-SORT-I > WS-USER-COUNT
034900                  OR USER-WAS-FOUND.
035000       D400-EXIT.
035100           EXIT.
035200      *
035300       D410-SCAN-USER.
035400           IF WS-USER-ID (WS-SORT-I) = AM1950-KEY-ID
035500              AND WS-USER-IS-ACTIVE (WS-SORT-I)
035600               SET USER-WAS-FOUND TO TRUE
035700               MOVE WS-SORT-I TO WS-FOUND-IDX.
035800      *
035900       E600-SORT-USERS.
036000           PERFORM E605-OUTER-PASS THRU E605-EXIT
036100               VARYING WS-SORT-PASS FROM 1 BY 1
036200               UNTIL WS-SORT-PASS >= WS-USER-COUNT.
036300       E600-EXIT.
036400           EXIT.
036500      *
036600       E605-OUTER-PASS.
036700           PERFORM E610-INNER-PASS THRU E610-EXIT
036800               VARYING WS-SORT-I FROM 1 BY 1
036900               UNTIL WS-SORT-I >= WS-USER-COUNT.
037000       E605-EXIT.
037100           EXIT.
037200      *
037300       E610-INNER-PASS.
037400           MOVE WS-SORT-I TO WS-SORT-J.
037500           ADD 1 TO WS-SORT-J.
037600           IF WS-USER-ID (WS-SORT-I) > WS-USER-ID (WS-SORT-J)
037700               PERFORM E620-SWAP-ROWS.
037800       E610-EXIT.
037900           EXIT.
038000      *
038100       E620-SWAP-ROWS.
038200           MOVE WS-USER-ROW (WS-SORT-I) TO WS-USER-TEMP-ROW.
038300           MOVE WS-USER-ROW (WS-SORT-J) TO WS-USER-ROW (WS-SORT-I).
038400           MOVE WS-USER-TEMP-ROW        TO WS-USER-ROW (WS-SORT-J).
038500      *
038600       E700-REWRITE-USER.
038700           IF WS-USER-IS-ACTIVE (WS-SORT-I)
038800               MOVE WS-USER-ID (WS-SORT-I)          TO AM1300-USER-ID
038900               MOVE WS-USER-FIRST-NAME (WS-SORT-I)  TO AM1300-FIRST-NAME
039000               MOVE WS-USER-LAST-NAME (WS-SORT-I)   TO AM1300-LAST-NAME
039100               MOVE WS-USER-EMAIL (WS-SORT-I)       TO AM1300-EMAIL
039200               MOVE WS-USER-PHONE (WS-SORT-I)       TO AM1300-PHONE
039300               MOVE WS-USER-CREATED-DATE (WS-SORT-I) TO AM1300-CREATED-DATE-R
039400               PERFORM E710-COPY-OUT-LINKS
039500                   VARYING WS-LINK-SUB FROM 1 BY 1 UNTIL WS-LINK-SUB > 5
039600               WRITE AM1300-REC.
039700       E700-EXIT.
039800           EXIT.
039900      *
040000       E710-COPY-OUT-LINKS.
040100           MOVE WS-USER-LINKED-ACCT (WS-SORT-I, WS-LINK-SUB)
040200               TO AM1300-LINKED-ACCT-ID (WS-LINK-SUB).
040300      *
040400       E800-REWRITE-ACCT.
040500           IF WS-ACCT-IS-ACTIVE (WS-SORT-I)
040600               MOVE WS-ACCT-ID (WS-SORT-I)          TO AM1100-ACCT-ID
040700               MOVE WS-ACCT-NUMBER (WS-SORT-I)      TO AM1100-ACCT-NUMBER
040800               MOVE WS-ACCT-BALANCE (WS-SORT-I)     TO AM1100-ACCT-BALANCE
040900               MOVE WS-ACCT-USER-COUNT (WS-SORT-I)  TO AM1100-USER-COUNT
041000               MOVE WS-ACCT-CARD-COUNT (WS-SORT-I)  TO AM1100-CARD-COUNT
041100               MOVE WS-ACCT-CREATED-DATE (WS-SORT-I) TO AM1100-CREATED-DATE-R
041200               WRITE AM1100-REC.
041300       E800-EXIT.
041400           EXIT.
041500      *
041600       B900-END-RTN.
041700           DISPLAY SPACES UPON CRT.
041800           DISPLAY 'AM2300 COMPLETE' UPON CRT AT 1001.
041900           DISPLAY 'ACTIONS READ     : ' WS-ACTN-COUNT UPON CRT AT 1101.
042000           DISPLAY 'CREATES APPLIED  : ' WS-CREATE-COUNT UPON CRT AT 1201.
042100           DISPLAY 'UPDATES APPLIED  : ' WS-UPDATE-COUNT UPON CRT AT 1301.
042200           DISPLAY 'DELETES APPLIED  : ' WS-DELETE-COUNT UPON CRT AT 1401.
042300           DISPLAY 'RECORDS REJECTED : ' WS-REJECT-COUNT UPON CRT AT 1501.
042400           STOP RUN.
