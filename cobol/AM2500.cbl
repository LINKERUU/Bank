000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    AM2500.
000300       AUTHOR.        R. T. HUTCHENS.
000400       INSTALLATION.  AMCNTR DATA CENTER - RETAIL BANKING DIVISION.
000500       DATE-WRITTEN.  08/14/93.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      *****************************************************************
000900      *                       C H A N G E   L O G                    *
001000      *-----------------------------------------------------------------
001100      * DATE      BY    REQUEST/TKT   DESCRIPTION                 CHGLOG01
001200      *-----------------------------------------------------------------
001300      * 081493    RTH   NEW          INITIAL RELEASE.             CHGLOG02
001400      * 030296    RTH   CR-1197      ADDED SKIP RULE FOR /API/LOGSCHGLOG03
001500      *                              /API/VISITS HOUSEKEEPING HITSCHGLOG04
001600      * 091098    DLW   Y2K-0007     VIS-LAST-DATE EXPANDED TO FULCHGLOG05
001700      *                              4-DIGIT CENTURY.             CHGLOG06
001800      * 042099    DLW   Y2K-0007     RETESTED CENTURY ROLLOVER.   CHGLOG07
001900      * 081502    CAP   CR-1486      FIND-OR-CREATE NOW SEEDS A NECHGLOG08
002000      *                              URL ROW FROM ZERO INSTEAD OF CHGLOG09
002100      *                              REJECTING UNKNOWN URLS.      CHGLOG10
002200      *****************************************************************
002300      *  AM2500 - URL VISIT COUNTER
002400      *  LOADS THE PERSISTED VISIT TABLE, APPLIES A DAY'S HITS FILE
002500      *  AGAINST IT (SKIPPING HOUSEKEEPING URLS), AND FLUSHES THE
002600      *  ACCUMULATED COUNTS BACK TO THE VISITS FILE.
002700      *****************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER.   IBM-370.
003100       OBJECT-COMPUTER.   IBM-370.
003200       SPECIAL-NAMES.
003300           CONSOLE IS CRT
003400           C01 IS TOP-OF-FORM
003500           CLASS AM-DIGIT-CLASS IS '0' THRU '9'.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT VISTFILE ASSIGN TO VISTFILE
003900                  ORGANIZATION IS SEQUENTIAL.
004000           SELECT HITSFILE ASSIGN TO HITSFILE
004100                  ORGANIZATION IS LINE SEQUENTIAL.
004200      *
004300       DATA DIVISION.
004400      *
004500       FILE SECTION.
004600      *
004700       FD  VISTFILE
004800           LABEL RECORDS ARE STANDARD
004900           DATA RECORD IS AM1600-REC.
005000       COPY AM1600.
005100      *
005200       FD  HITSFILE
005300           DATA RECORD IS AM2500-HIT-REC.
005400       01  AM2500-HIT-REC.
005500           05  AM2500-HIT-TEXT            PIC X(79).
005600           05  FILLER                     PIC X(01).
005700       01  AM2500-HIT-REC-R REDEFINES AM2500-HIT-REC.
005800           05  AM2500-HIT-PREFIX          PIC X(9).
005900           05  FILLER                     PIC X(71).
006000      *
006100       WORKING-STORAGE SECTION.
006200      *
006300       77  WS-VIST-EOF                PIC 9        COMP VALUE 0.
006400       77  WS-HIT-EOF                 PIC 9        COMP VALUE 0.
006500       77  WS-VIST-COUNT              PIC 9(5)     COMP VALUE 0.
006600       77  WS-HIT-COUNT               PIC 9(7)     COMP VALUE 0.
006700       77  WS-SKIP-COUNT              PIC 9(7)     COMP VALUE 0.
006800       77  WS-NEW-URL-COUNT           PIC 9(5)     COMP VALUE 0.
006900       77  WS-URL-FOUND-SW            PIC X             VALUE 'N'.
007000           88  URL-WAS-FOUND                       VALUE 'Y'.
007100       77  WS-FOUND-IDX                PIC 9(5)     COMP VALUE 0.
007200      *
007300       01  WS-RUN-DATE.
007400           05  WS-RUN-YYYY            PIC 9(4).
007500           05  WS-RUN-MM              PIC 9(2).
007600           05  WS-RUN-DD              PIC 9(2).
007700           05  FILLER                 PIC X(01).
007800       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
007900           05  WS-RUN-CCYYMMDD        PIC 9(8).
008000           05  FILLER                 PIC X(01).
008100      *
008200       01  WS-VISIT-TABLE.
008300           05  WS-VISIT-ROW OCCURS 2000 TIMES.
008400               10  WS-VISIT-URL           PIC X(80).
008500               10  WS-VISIT-COUNT         PIC 9(9)    COMP.
008600               10  WS-VISIT-LAST-DATE     PIC 9(8).
008700               10  WS-VISIT-HIT-SW        PIC X.
008800                   88  WS-VISIT-WAS-HIT       VALUE 'Y'.
008900               10  FILLER                 PIC X(01).
009000      *
009100       PROCEDURE DIVISION.
009200      *
009300       A010-MAIN-LINE.
009400           DISPLAY SPACES UPON CRT.
009500           DISPLAY '* * * A M 2 5 0 0  -  VISIT COUNTER'
009600               UPON CRT AT 0101.
009700           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
009800           OPEN INPUT VISTFILE.
009900           PERFORM B010-READ-VIST.
010000           PERFORM B020-STORE-VIST THRU B020-EXIT
010100               UNTIL WS-VIST-EOF = 1.
010200           CLOSE VISTFILE.
010300           OPEN INPUT HITSFILE.
010400           PERFORM C010-READ-HIT.
010500           PERFORM C020-APPLY-HIT THRU C020-EXIT
010600               UNTIL WS-HIT-EOF = 1.
010700           CLOSE HITSFILE.
010800           OPEN OUTPUT VISTFILE.
010900           PERFORM D010-FLUSH-VIST THRU D010-EXIT
011000               VARYING WS-FOUND-IDX FROM 1 BY 1
011100               UNTIL WS-FOUND-IDX > WS-VIST-COUNT.
011200           CLOSE VISTFILE.
011300           PERFORM B900-END-RTN.
011400      *
011500       B010-READ-VIST.
011600           READ VISTFILE AT END MOVE 1 TO WS-VIST-EOF.
011700      *
011800       B020-STORE-VIST.
011900           ADD 1 TO WS-VIST-COUNT.
012000           MOVE AM1600-URL              TO WS-VISIT-URL (WS-VIST-COUNT).
012100           MOVE AM1600-COUNT            TO WS-VISIT-COUNT (WS-VIST-COUNT).
012200           MOVE AM1600-LAST-DATE-R      TO WS-VISIT-LAST-DATE (WS-VIST-COUNT).
012300           PERFORM B010-READ-VIST.
012400       B020-EXIT.
012500           EXIT.
012600      *
012700       C010-READ-HIT.
012800           READ HITSFILE AT END MOVE 1 TO WS-HIT-EOF.
012900      *
013000       C020-APPLY-HIT.
013100           ADD 1 TO WS-HIT-COUNT.
013200           IF AM2500-HIT-PREFIX = '/api/logs' OR AM2500-HIT-PREFIX = '/api/visi'
013300               ADD 1 TO WS-SKIP-COUNT
013400           ELSE
013500               PERFORM D100-FIND-OR-CREATE THRU D100-EXIT.
013600           PERFORM C010-READ-HIT.
013700       C020-EXIT.
013800           EXIT.
013900      *
014000       D100-FIND-OR-CREATE.
014100           MOVE 'N' TO WS-URL-FOUND-SW.
014200           MOVE 0 TO WS-FOUND-IDX.
014300           PERFORM D110-SCAN-URL
014400               VARYING WS-FOUND-IDX FROM 1 BY 1
014500               UNTIL WS-FOUND-IDX > WS-VIST-COUNT
014600                  OR URL-WAS-FOUND.
014700           IF NOT URL-WAS-FOUND
014800               ADD 1 TO WS-VIST-COUNT
014900               MOVE AM2500-HIT-REC        TO WS-VISIT-URL (WS-VIST-COUNT)
015000               MOVE 0                     TO WS-VISIT-COUNT (WS-VIST-COUNT)
015100               MOVE WS-VIST-COUNT          TO WS-FOUND-IDX
015200               ADD 1 TO WS-NEW-URL-COUNT.
015300           ADD 1 TO WS-VISIT-COUNT (WS-FOUND-IDX).
015400           MOVE WS-RUN-CCYYMMDD TO WS-VISIT-LAST-DATE (WS-FOUND-IDX).
015500       D100-EXIT.
015600           EXIT.
015700      *
015800       D110-SCAN-URL.
015900           IF WS-VISIT-URL (WS-FOUND-IDX) = AM2500-HIT-REC
016000               MOVE 'Y' TO WS-URL-FOUND-SW.
016100      *
016200       D010-FLUSH-VIST.
016300           MOVE WS-VISIT-URL (WS-FOUND-IDX)       TO AM1600-URL.
016400           MOVE WS-VISIT-COUNT (WS-FOUND-IDX)     TO AM1600-COUNT.
016500           MOVE WS-VISIT-LAST-DATE (WS-FOUND-IDX) TO AM1600-LAST-DATE-R.
016600           WRITE AM1600-REC.
016700       D010-EXIT.
016800           EXIT.
016900      *
017000       B900-END-RTN.
017100           DISPLAY SPACES UPON CRT.
017200           DISPLAY 'AM2500 COMPLETE' UPON CRT AT 1001.
017300           DISPLAY 'HITS READ        : ' WS-HIT-COUNT UPON CRT AT 1101.
017400           DISPLAY 'HITS SKIPPED     : ' WS-SKIP-COUNT UPON CRT AT 1201.
017500           DISPLAY 'NEW URLS ADDED   : ' WS-NEW-URL-COUNT UPON CRT AT 1301.
017600           DISPLAY 'URLS IN TABLE    : ' WS-VIST-COUNT UPON CRT AT 1401.
017700           STOP RUN.
