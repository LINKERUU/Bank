000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    AM2100.
000300       AUTHOR.        R. T. HUTCHENS.
000400       INSTALLATION.  AMCNTR DATA CENTER - RETAIL BANKING DIVISION.
000500       DATE-WRITTEN.  09/03/88.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      *****************************************************************
000900      *                       C H A N G E   L O G                    *
001000      *-----------------------------------------------------------------
001100      * DATE      BY    REQUEST/TKT   DESCRIPTION                 CHGLOG01
001200      *-----------------------------------------------------------------
001300      * 090388    RTH   NEW          INITIAL RELEASE.             CHGLOG02
001400      * 041289    RTH   PR89-041     DELETE NOW CASCADES TO CARD  CHGLOG03
001500      *                              MASTER INSTEAD OF LEAVING ORPCHGLOG04
001600      * 102390    SGK   CR-1151      BATCH CREATE IS NOW ALL-OR-  CHGLOG05
001700      *                              NOTHING - TWO PASSES OVER THECHGLOG06
001800      *                              ACTION FILE.                 CHGLOG07
001900      * 061592    SGK   CR-1188      PARTIAL UPDATE - BLANK/ZERO  CHGLOG08
002000      *                              INCOMING FIELDS NO LONGER CLOCHGLOG09
002100      *                              THE EXISTING ACCT-NUMBER/BALACHGLOG10
002200      * 033094    DLW   CR-1240      ADDED BUBBLE SORT BEFORE REWRCHGLOG11
002300      *                              SO NEW ACCOUNTS STAY IN ACCT-CHGLOG12
002400      *                              SEQUENCE ON THE MASTER FILE. CHGLOG13
002500      * 091098    DLW   Y2K-0007     EXPANDED ALL DATE FIELDS TO FCHGLOG14
002600      *                              4-DIGIT CENTURY FOR YEAR 2000CHGLOG15
002700      * 042099    DLW   Y2K-0007     RETESTED CENTURY ROLLOVER.   CHGLOG16
002800      * 071502    CAP   CR-1478      ACCOUNT NUMBER LENGTH CHECK NCHGLOG17
002900      *                              USES TRAILING-BLANK TRIM INSTCHGLOG18
003000      *                              OF A FIXED 20-CHAR COMPARE.  CHGLOG19
003050      * 051206    JKR   CR-1548      "LINKED TO A USER" CHECK WAS CHGLOG20
003060      *                              TESTING THE NEW ACCT KEY-ID, CHGLOG21
003070      *                              NEVER ZERO IN PRACTICE, AND  CHGLOG22
003080      *                              APPLY STEP HARDCODED USER-   CHGLOG23
003090      *                              COUNT TO 1 REGARDLESS.  ACTI CHGLOG24
003095      *                              RECORD NOW CARRIES ITS OWN   CHGLOG25
003096      *                              USER-COUNT (SEE AM1950).     CHGLOG26
003100      *****************************************************************
003200      *  AM2100 - ACCOUNT MAINTENANCE
003300      *  APPLIES A DAY'S WORTH OF ACCOUNT CREATE/UPDATE/DELETE ACTION
003400      *  RECORDS AGAINST THE ACCOUNT MASTER.  CREATES ARE ALL-OR-
003500      *  NOTHING FOR THE WHOLE RUN; UPDATE AND DELETE ARE APPLIED ONE
003600      *  RECORD AT A TIME.  DELETE CASCADES TO THE CARD MASTER.
003700      *****************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER.   IBM-370.
004100       OBJECT-COMPUTER.   IBM-370.
004200       SPECIAL-NAMES.
004300           CONSOLE IS CRT
004400           C01 IS TOP-OF-FORM
004500           CLASS AM-DIGIT-CLASS IS '0' THRU '9'.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
004900                  ORGANIZATION IS SEQUENTIAL.
005000           SELECT CARDMSTR ASSIGN TO CARDMSTR
005100                  ORGANIZATION IS SEQUENTIAL.
005200           SELECT ACCTACTN ASSIGN TO ACCTACTN
005300                  ORGANIZATION IS LINE SEQUENTIAL.
005400           SELECT REJFILE  ASSIGN TO REJFILE
005500                  ORGANIZATION IS LINE SEQUENTIAL.
005600      *
005700       DATA DIVISION.
005800      *
005900       FILE SECTION.
006000      *
006100       FD  ACCTMSTR
006200           LABEL RECORDS ARE STANDARD
006300           DATA RECORD IS AM1100-REC.
006400       COPY AM1100.
006500      *
006600       FD  CARDMSTR
006700           LABEL RECORDS ARE STANDARD
006800           DATA RECORD IS AM1200-REC.
006900       COPY AM1200.
007000      *
007100       FD  ACCTACTN
007200           DATA RECORD IS AM1950-REC.
007300       COPY AM1950.
007400      *
007500       FD  REJFILE
007600           DATA RECORD IS AM1900-REC.
007700       COPY AM1900.
007800      *
007900       WORKING-STORAGE SECTION.
008000      *
008100       77  WS-ACCT-EOF                PIC 9        COMP VALUE 0.
008200       77  WS-CARD-EOF                PIC 9        COMP VALUE 0.
008300       77  WS-ACTN-EOF                PIC 9        COMP VALUE 0.
008400       77  WS-ACCT-COUNT              PIC 9(5)     COMP VALUE 0.
008500       77  WS-CARD-COUNT              PIC 9(5)     COMP VALUE 0.
008600       77  WS-ACTN-COUNT              PIC 9(7)     COMP VALUE 0.
008700       77  WS-CREATE-COUNT            PIC 9(7)     COMP VALUE 0.
008800       77  WS-UPDATE-COUNT            PIC 9(7)     COMP VALUE 0.
008900       77  WS-DELETE-COUNT            PIC 9(7)     COMP VALUE 0.
009000       77  WS-REJECT-COUNT            PIC 9(7)     COMP VALUE 0.
009100       77  WS-BATCH-OK-SW             PIC X             VALUE 'Y'.
009200           88  BATCH-CREATE-IS-OK                 VALUE 'Y'.
009300       77  WS-ROW-FOUND-SW            PIC X             VALUE 'N'.
009400           88  ROW-WAS-FOUND                      VALUE 'Y'.
009500       77  WS-ACCT-NUM-LEN            PIC 9(2)     COMP VALUE 0.
009600       77  WS-REASON-CNT              PIC 9        COMP VALUE 0.
009700       77  WS-FOUND-IDX               PIC 9(5)     COMP VALUE 0.
009800       77  WS-SORT-PASS               PIC 9(5)     COMP VALUE 0.
009900       77  WS-SORT-I                  PIC 9(5)     COMP VALUE 0.
010000       77  WS-SORT-J                  PIC 9(5)     COMP VALUE 0.
010100      *
010200       01  WS-RUN-DATE.
010300           05  WS-RUN-YYYY            PIC 9(4).
010400           05  WS-RUN-MM              PIC 9(2).
010500           05  WS-RUN-DD              PIC 9(2).
010600           05  FILLER                 PIC X(01).
010700       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010800           05  WS-RUN-CCYYMMDD        PIC 9(8).
010900           05  FILLER                 PIC X(01).
011000      *
011100       01  WS-ACCT-TABLE.
011200           05  WS-ACCT-ROW OCCURS 3000 TIMES.
011300               10  WS-ACCT-ID             PIC 9(9).
011400               10  WS-ACCT-NUMBER         PIC X(20).
011500               10  WS-ACCT-BALANCE        PIC S9(11)V99 COMP-3.
011600               10  WS-ACCT-USER-COUNT     PIC 9(3).
011700               10  WS-ACCT-CARD-COUNT     PIC 9(3).
011800               10  WS-ACCT-CREATED-DATE   PIC 9(8).
011900               10  WS-ACCT-ACTIVE-SW      PIC X.
012000                   88  WS-ACCT-IS-ACTIVE       VALUE 'Y'.
012100               10  FILLER                 PIC X(01).
012200       01  WS-ACCT-TEMP-ROW.
012300           05  WS-ACCT-TEMP-ID            PIC 9(9).
012400           05  WS-ACCT-TEMP-NUMBER        PIC X(20).
012500           05  WS-ACCT-TEMP-BALANCE       PIC S9(11)V99 COMP-3.
012600           05  WS-ACCT-TEMP-USER-COUNT    PIC 9(3).
012700           05  WS-ACCT-TEMP-CARD-COUNT    PIC 9(3).
012800           05  WS-ACCT-TEMP-CREATED-DATE  PIC 9(8).
012900           05  WS-ACCT-TEMP-ACTIVE-SW     PIC X.
013000           05  FILLER                     PIC X(01).
013100      *
013200       01  WS-CARD-TABLE.
013300           05  WS-CARD-ROW OCCURS 5000 TIMES.
013400               10  WS-CARD-ID             PIC 9(9).
013500               10  WS-CARD-NUMBER         PIC X(16).
013600               10  WS-CARD-EXP-YYYYMM     PIC 9(6).
013700               10  WS-CARD-CVV            PIC X(4).
013800               10  WS-CARD-ACCT-ID        PIC 9(9).
013900               10  WS-CARD-ACTIVE-SW      PIC X.
014000               10  FILLER                 PIC X(01).
014100      *
014200       PROCEDURE DIVISION.
014300      *
014400       A010-MAIN-LINE.
014500           DISPLAY SPACES UPON CRT.
014600           DISPLAY '* * * A M 2 1 0 0  -  ACCOUNT MAINTENANCE'
014700               UPON CRT AT 0101.
014800           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
014900           OPEN INPUT ACCTMSTR.
015000           PERFORM B010-READ-ACCT.
015100           PERFORM B020-STORE-ACCT THRU B020-EXIT
015200               UNTIL WS-ACCT-EOF = 1.
015300           CLOSE ACCTMSTR.
015400           OPEN INPUT CARDMSTR.
015500           PERFORM B050-READ-CARD.
015600           PERFORM B060-STORE-CARD THRU B060-EXIT
015700               UNTIL WS-CARD-EOF = 1.
015800           CLOSE CARDMSTR.
015900           OPEN OUTPUT REJFILE.
016000           OPEN INPUT ACCTACTN.
016100           PERFORM C010-READ-ACTN.
016200           PERFORM C020-PASS1-SCAN THRU C020-EXIT
016300               UNTIL WS-ACTN-EOF = 1.
016400           CLOSE ACCTACTN.
016500           MOVE 0 TO WS-ACTN-EOF.
016600           OPEN INPUT ACCTACTN.
016700           PERFORM C010-READ-ACTN.
016800           PERFORM D010-PASS2-SCAN THRU D010-EXIT
016900               UNTIL WS-ACTN-EOF = 1.
017000           CLOSE ACCTACTN.
017100           CLOSE REJFILE.
017200           PERFORM E600-SORT-ACCOUNTS THRU E600-EXIT.
017300           OPEN OUTPUT ACCTMSTR.
017400           PERFORM E700-REWRITE-ACCT THRU E700-EXIT
017500               VARYING WS-SORT-I FROM 1 BY 1
017600               UNTIL WS-SORT-I > WS-ACCT-COUNT.
017700           CLOSE ACCTMSTR.
017800           OPEN OUTPUT CARDMSTR.
017900           PERFORM E800-REWRITE-CARD THRU E800-EXIT
018000               VARYING WS-SORT-I FROM 1 BY 1
018100               UNTIL WS-SORT-I > WS-CARD-COUNT.
018200           CLOSE CARDMSTR.
018300           PERFORM B900-END-RTN.
018400      *
018500       B010-READ-ACCT.
018600           READ ACCTMSTR AT END MOVE 1 TO WS-ACCT-EOF.
018700      *
018800       B020-STORE-ACCT.
018900           ADD 1 TO WS-ACCT-COUNT.
019000           MOVE AM1100-ACCT-ID          TO WS-ACCT-ID (WS-ACCT-COUNT).
019100           MOVE AM1100-ACCT-NUMBER      TO WS-ACCT-NUMBER (WS-ACCT-COUNT).
019200           MOVE AM1100-ACCT-BALANCE     TO WS-ACCT-BALANCE (WS-ACCT-COUNT).
019300           MOVE AM1100-USER-COUNT       TO WS-ACCT-USER-COUNT (WS-ACCT-COUNT).
019400           MOVE AM1100-CARD-COUNT       TO WS-ACCT-CARD-COUNT (WS-ACCT-COUNT).
019500           MOVE AM1100-CREATED-DATE-R   TO WS-ACCT-CREATED-DATE (WS-ACCT-COUNT).
019600           MOVE 'Y'                     TO WS-ACCT-ACTIVE-SW (WS-ACCT-COUNT).
019700           PERFORM B010-READ-ACCT.
019800       B020-EXIT.
019900           EXIT.
020000      *
020100       B050-READ-CARD.
020200           READ CARDMSTR AT END MOVE 1 TO WS-CARD-EOF.
020300      *
020400       B060-STORE-CARD.
020500           ADD 1 TO WS-CARD-COUNT.
020600           MOVE AM1200-CARD-ID          TO WS-CARD-ID (WS-CARD-COUNT).
020700           MOVE AM1200-CARD-NUMBER      TO WS-CARD-NUMBER (WS-CARD-COUNT).
020800           MOVE AM1200-CARD-EXP-YYYYMM-R  TO WS-CARD-EXP-YYYYMM (WS-CARD-COUNT).
020900           MOVE AM1200-CARD-CVV         TO WS-CARD-CVV (WS-CARD-COUNT).
021000           MOVE AM1200-CARD-ACCT-ID     TO WS-CARD-ACCT-ID (WS-CARD-COUNT).
021100           MOVE 'Y'                     TO WS-CARD-ACTIVE-SW (WS-CARD-COUNT).
021200           PERFORM B050-READ-CARD.
021300       B060-EXIT.
021400           EXIT.
021500      *
021600       C010-READ-ACTN.
021700           READ ACCTACTN AT END MOVE 1 TO WS-ACTN-EOF.
021800      *
021900       C020-PASS1-SCAN.
022000           ADD 1 TO WS-ACTN-COUNT.
022100           IF AM1950-CREATE AND AM1950-ACCT-TYPE
022200               PERFORM C100-VALIDATE-CREATE THRU C100-EXIT.
022300           PERFORM C010-READ-ACTN.
022400       C020-EXIT.
022500           EXIT.
022600      *
022700       C100-VALIDATE-CREATE.
022800           MOVE 0 TO WS-REASON-CNT.
022900           MOVE SPACES          TO AM1900-REC.
023000           MOVE 'AM2100'        TO AM1900-SOURCE.
023100           MOVE AM1950-KEY-ID   TO AM1900-KEY-ID.
023200           MOVE AM1950-ACCT-NUMBER TO AM1900-KEY-TEXT.
023300           MOVE 20 TO WS-ACCT-NUM-LEN.
023400           PERFORM C110-TRIM-LEN
023500               UNTIL WS-ACCT-NUM-LEN = 0
023600                  OR AM1950-ACCT-NUMBER (WS-ACCT-NUM-LEN:1) NOT = SPACE.
023700           IF WS-ACCT-NUM-LEN < 10
023800               ADD 1 TO WS-REASON-CNT
023900               MOVE 'ACCOUNT NUMBER MUST BE 10-20 CHARACTERS'
024000                   TO AM1900-REASON-CODE (WS-REASON-CNT)
024100           ELSE
024200               IF AM1950-ACCT-NUMBER (1:WS-ACCT-NUM-LEN) NOT NUMERIC
024300                   ADD 1 TO WS-REASON-CNT
024400                   MOVE 'ACCOUNT NUMBER MUST CONTAIN ONLY DIGITS'
024500                       TO AM1900-REASON-CODE (WS-REASON-CNT).
024600           IF AM1950-ACCT-BALANCE < 0
024700               ADD 1 TO WS-REASON-CNT
024800               MOVE 'BALANCE CANNOT BE NEGATIVE'
024900                   TO AM1900-REASON-CODE (WS-REASON-CNT).
025000           IF AM1950-ACCT-USER-COUNT < 1
025100               ADD 1 TO WS-REASON-CNT
025200               MOVE 'ACCOUNT MUST BE LINKED TO AT LEAST ONE USER'
025300                   TO AM1900-REASON-CODE (WS-REASON-CNT).
025400           IF WS-REASON-CNT > 0
025500               SET BATCH-CREATE-IS-OK TO FALSE
025600               WRITE AM1900-REC
025700               ADD 1 TO WS-REJECT-COUNT.
025800       C100-EXIT.
025900           EXIT.
026000      *
026100       C110-TRIM-LEN.
026200           SUBTRACT 1 FROM WS-ACCT-NUM-LEN.
026300      *
026400       D010-PASS2-SCAN.
026500           IF AM1950-ACCT-TYPE
026600               IF AM1950-CREATE
026700                   PERFORM D100-APPLY-CREATE THRU D100-EXIT
026800               ELSE
026900                   IF AM1950-UPDATE
027000                       PERFORM D200-APPLY-UPDATE THRU D200-EXIT
027100                   ELSE
027200                       PERFORM D300-APPLY-DELETE THRU D300-EXIT.
027300           PERFORM C010-READ-ACTN.
027400       D010-EXIT.
027500           EXIT.
027600      *
027700       D100-APPLY-CREATE.
027800           IF BATCH-CREATE-IS-OK
027900               ADD 1 TO WS-ACCT-COUNT
028000               MOVE AM1950-KEY-ID        TO WS-ACCT-ID (WS-ACCT-COUNT)
028100               MOVE AM1950-ACCT-NUMBER   TO WS-ACCT-NUMBER (WS-ACCT-COUNT)
028200               MOVE AM1950-ACCT-BALANCE  TO WS-ACCT-BALANCE (WS-ACCT-COUNT)
028300               MOVE AM1950-ACCT-USER-COUNT
028310                                   TO WS-ACCT-USER-COUNT (WS-ACCT-COUNT)
028400               MOVE 0                    TO WS-ACCT-CARD-COUNT (WS-ACCT-COUNT)
028500               MOVE WS-RUN-CCYYMMDD      TO WS-ACCT-CREATED-DATE (WS-ACCT-COUNT)
028600               MOVE 'Y'                  TO WS-ACCT-ACTIVE-SW (WS-ACCT-COUNT)
028700               ADD 1 TO WS-CREATE-COUNT.
028800       D100-EXIT.
028900           EXIT.
029000      *
029100       D200-APPLY-UPDATE.
029200           PERFORM D400-FIND-ACCOUNT THRU D400-EXIT.
029300           IF ROW-WAS-FOUND
029400               PERFORM D210-APPLY-FIELDS
029500               ADD 1 TO WS-UPDATE-COUNT
029600           ELSE
029700               MOVE SPACES          TO AM1900-REC
029800               MOVE 'AM2100'        TO AM1900-SOURCE
029900               MOVE AM1950-KEY-ID   TO AM1900-KEY-ID
030000               MOVE AM1950-ACCT-NUMBER TO AM1900-KEY-TEXT
030100               MOVE 'ACCOUNT NOT FOUND' TO AM1900-REASON-CODE (1)
030200               WRITE AM1900-REC
030300               ADD 1 TO WS-REJECT-COUNT.
030400       D200-EXIT.
030500           EXIT.
030600      *
030700       D210-APPLY-FIELDS.
030800           IF AM1950-ACCT-NUMBER NOT = SPACES
030900               MOVE AM1950-ACCT-NUMBER TO WS-ACCT-NUMBER (WS-FOUND-IDX).
031000           IF AM1950-ACCT-BALANCE NOT = 0
031100               MOVE AM1950-ACCT-BALANCE TO WS-ACCT-BALANCE (WS-FOUND-IDX).
031200      *
031300       D300-APPLY-DELETE.
031400           PERFORM D400-FIND-ACCOUNT THRU D400-EXIT.
031500           IF ROW-WAS-FOUND
031600               PERFORM D500-CASCADE-CARDS THRU D500-EXIT
031700               MOVE 'N' TO WS-ACCT-ACTIVE-SW (WS-FOUND-IDX)
031800               ADD 1 TO WS-DELETE-COUNT
031900           ELSE
032000               MOVE SPACES          TO AM1900-REC
032100               MOVE 'AM2100'        TO AM1900-SOURCE
032200               MOVE AM1950-KEY-ID   TO AM1900-KEY-ID
032300               MOVE AM1950-ACCT-NUMBER TO AM1900-KEY-TEXT
032400               MOVE 'ACCOUNT NOT FOUND' TO AM1900-REASON-CODE (1)
032500               WRITE AM1900-REC
032600               ADD 1 TO WS-REJECT-COUNT.
032700       D300-EXIT.
032800           EXIT.
032900      *
033000       D400-FIND-ACCOUNT.
033100           MOVE 'N' TO WS-ROW-FOUND-SW.
033200           MOVE 0   TO WS-FOUND-IDX.
033300           PERFORM D410-SCAN-ACCT
033400               VARYING WS-SORT-I FROM 1 BY 1
033500               UNTIL WS-SORT-I > WS-ACCT-COUNT
033600                  OR ROW-WAS-FOUND.
033700       D400-EXIT.
033800           EXIT.
033900      *
034000       D410-SCAN-ACCT.
034100           IF WS-ACCT-ID (WS-SORT-I) = AM1950-KEY-ID
034200              AND WS-ACCT-IS-ACTIVE (WS-SORT-I)
034300               SET ROW-WAS-FOUND TO TRUE
034400               MOVE WS-SORT-I TO WS-FOUND-IDX.
034500      *
034600       D500-CASCADE-CARDS.
034700           PERFORM D510-SCAN-CARDS
034800               VARYING WS-SORT-J FROM 1 BY 1
034900               UNTIL WS-SORT-J > WS-CARD-COUNT.
035000       D500-EXIT.
035100           EXIT.
035200      *
035300       D510-SCAN-CARDS.
035400           IF WS-CARD-ACCT-ID (WS-SORT-J) = AM1950-KEY-ID
035500               MOVE 'N' TO WS-CARD-ACTIVE-SW (WS-SORT-J).
035600      *
035700       E600-SORT-ACCOUNTS.
035800           PERFORM E605-OUTER-PASS THRU E605-EXIT
035900               VARYING WS-SORT-PASS FROM 1 BY 1
036000               UNTIL WS-SORT-PASS >= WS-ACCT-COUNT.
036100       E600-EXIT.
036200           EXIT.
036300      *
036400       E605-OUTER-PASS.
036500           PERFORM E610-INNER-PASS THRU E610-EXIT
036600               VARYING WS-SORT-I FROM 1 BY 1
036700               UNTIL WS-SORT-I >= WS-ACCT-COUNT.
036800       E605-EXIT.
036900           EXIT.
037000      *
037100       E610-INNER-PASS.
037200           MOVE WS-SORT-I TO WS-SORT-J.
037300           ADD 1 TO WS-SORT-J.
037400           IF WS-ACCT-ID (WS-SORT-I) > WS-ACCT-ID (WS-SORT-J)
037500               PERFORM E620-SWAP-ROWS.
037600       E610-EXIT.
037700           EXIT.
037800      *
037900       E620-SWAP-ROWS.
038000           MOVE WS-ACCT-ROW (WS-SORT-I) TO WS-ACCT-TEMP-ROW.
038100           MOVE WS-ACCT-ROW (WS-SORT-J) TO WS-ACCT-ROW (WS-SORT-I).
038200           MOVE WS-ACCT-TEMP-ROW        TO WS-ACCT-ROW (WS-SORT-J).
038300      *
038400       E700-REWRITE-ACCT.
038500           IF WS-ACCT-IS-ACTIVE (WS-SORT-I)
038600               MOVE WS-ACCT-ID (WS-SORT-I)          TO AM1100-ACCT-ID
038700               MOVE WS-ACCT-NUMBER (WS-SORT-I)      TO AM1100-ACCT-NUMBER
038800               MOVE WS-ACCT-BALANCE (WS-SORT-I)     TO AM1100-ACCT-BALANCE
038900               MOVE WS-ACCT-USER-COUNT (WS-SORT-I)  TO AM1100-USER-COUNT
039000               MOVE WS-ACCT-CARD-COUNT (WS-SORT-I)  TO AM1100-CARD-COUNT
039100               MOVE WS-ACCT-CREATED-DATE (WS-SORT-I) TO AM1100-CREATED-DATE-R
039200               WRITE AM1100-REC.
039300       E700-EXIT.
039400           EXIT.
039500      *
039600       E800-REWRITE-CARD.
039700           IF WS-CARD-ACTIVE-SW (WS-SORT-I) = 'Y'
039800               MOVE WS-CARD-ID (WS-SORT-I)          TO AM1200-CARD-ID
039900               MOVE WS-CARD-NUMBER (WS-SORT-I)      TO AM1200-CARD-NUMBER
040000               MOVE WS-CARD-EXP-YYYYMM (WS-SORT-I)  TO AM1200-CARD-EXP-YYYYMM-R
040100               MOVE WS-CARD-CVV (WS-SORT-I)         TO AM1200-CARD-CVV
040200               MOVE WS-CARD-ACCT-ID (WS-SORT-I)     TO AM1200-CARD-ACCT-ID
040300               WRITE AM1200-REC.
040400       E800-EXIT.
040500           EXIT.
040600      *
040700       B900-END-RTN.
040800           DISPLAY SPACES UPON CRT.
040900           DISPLAY 'AM2100 COMPLETE' UPON CRT AT 1001.
041000           DISPLAY 'ACTIONS READ     : ' WS-ACTN-COUNT UPON CRT AT 1101.
041100           DISPLAY 'CREATES APPLIED  : ' WS-CREATE-COUNT UPON CRT AT 1201.
041200           DISPLAY 'UPDATES APPLIED  : ' WS-UPDATE-COUNT UPON CRT AT 1301.
041300           DISPLAY 'DELETES APPLIED  : ' WS-DELETE-COUNT UPON CRT AT 1401.
041400           DISPLAY 'RECORDS REJECTED : ' WS-REJECT-COUNT UPON CRT AT 1501.
041500           STOP RUN.
