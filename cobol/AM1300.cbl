000100      *****************************************************************
000200      *  AM1300  --  USER MASTER RECORD LAYOUT
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - USER MASTER COPYBOOK
000400      *****************************************************************
000500      *  AM1300-ACCT-LINK-TABLE CARRIES UP TO 5 ACCOUNT KEYS LINKED TO
000600      *  ONE USER.  A ZERO ENTRY MEANS THE SLOT IS UNUSED.
000650      *  282-BYTE RECORD, CR-1548 REVIEW - FIELDS FILL THE RECORD WITH
000660      *  NO ROOM LEFT FOR A FILLER PAD; DO NOT ADD ONE BACK.
000700      *****************************************************************
000800       01  AM1300-REC.
000900           05  AM1300-USER-ID             PIC 9(9).
001000           05  AM1300-FIRST-NAME          PIC X(50).
001100           05  AM1300-LAST-NAME           PIC X(50).
001200           05  AM1300-EMAIL               PIC X(100).
001300           05  AM1300-PHONE               PIC X(20).
001400           05  AM1300-CREATED-DATE.
001500               10  AM1300-CREATED-YYYY    PIC 9(4).
001600               10  AM1300-CREATED-MM      PIC 9(2).
001700               10  AM1300-CREATED-DD      PIC 9(2).
001800           05  AM1300-CREATED-DATE-R REDEFINES AM1300-CREATED-DATE
001900                                          PIC 9(8).
002000           05  AM1300-ACCT-LINK-TABLE OCCURS 5 TIMES
002100                                       INDEXED BY AM1300-ACCT-LINK-IDX.
002200               10  AM1300-LINKED-ACCT-ID  PIC 9(9).
