000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    AM2200.
000300       AUTHOR.        S. G. KOWALSKI.
000400       INSTALLATION.  AMCNTR DATA CENTER - RETAIL BANKING DIVISION.
000500       DATE-WRITTEN.  02/18/90.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      *****************************************************************
000900      *                       C H A N G E   L O G                    *
001000      *-----------------------------------------------------------------
001100      * DATE      BY    REQUEST/TKT   DESCRIPTION                 CHGLOG01
001200      *-----------------------------------------------------------------
001300      * 021890    SGK   NEW          INITIAL RELEASE.             CHGLOG02
001400      * 080591    SGK   CR-1109      CARD NUMBER DUPLICATE CHECK  CHGLOG03
001500      *                              ADDED AT CREATE TIME.        CHGLOG04
001600      * 112793    DLW   CR-1229      EXPIRATION MONTH NO LONGER   CHGLOG05
001700      *                              REJECTED WHEN IT EQUALS THE  CHGLOG06
001800      *                              CURRENT YEAR-MONTH.          CHGLOG07
001900      * 091098    DLW   Y2K-0007     EXPANDED EXPIRATION AND RUN DCHGLOG08
002000      *                              FIELDS TO FULL 4-DIGIT CENTURCHGLOG09
002100      * 042099    DLW   Y2K-0007     RETESTED CENTURY ROLLOVER.   CHGLOG10
002200      * 091501    CAP   CR-1461      CVV NOW ACCEPTS 3 OR 4 DIGITSCHGLOG11
002300      *                              UNIFORMLY ON CREATE AND UPDATCHGLOG12
002310      * 071206    JKR   CR-1564      CR-1461 NEVER ACTUALLY WIRED CHGLOG13
002320      *                              THE 3/4-DIGIT CHECK INTO D210CHGLOG14
002330      *                              - UPDATE TOOK ANY NON-BLANK  CHGLOG15
002340      *                              CVV ON FAITH.  D210 NOW RUNS CHGLOG16
002350      *                              THE SAME CHECK D120 USES AT  CHGLOG17
002360      *                              CREATE BEFORE REPLACING IT.  CHGLOG18
002400      *****************************************************************
002500      *  AM2200 - CARD MAINTENANCE
002600      *  APPLIES CARD CREATE/UPDATE/DELETE ACTION RECORDS AGAINST THE
002700      *  CARD MASTER.  CREATE REQUIRES THE LINKED ACCOUNT TO EXIST AND
002800      *  THE CARD NUMBER TO BE UNUSED.  PARTIAL UPDATE RE-VALIDATES
002900      *  EACH INCOMING FIELD BEFORE REPLACING IT.
003000      *****************************************************************
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER.   IBM-370.
003400       OBJECT-COMPUTER.   IBM-370.
003500       SPECIAL-NAMES.
003600           CONSOLE IS CRT
003700           C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
004100                  ORGANIZATION IS SEQUENTIAL.
004200           SELECT CARDMSTR ASSIGN TO CARDMSTR
004300                  ORGANIZATION IS SEQUENTIAL.
004400           SELECT CARDACTN ASSIGN TO CARDACTN
004500                  ORGANIZATION IS LINE SEQUENTIAL.
004600           SELECT REJFILE  ASSIGN TO REJFILE
004700                  ORGANIZATION IS LINE SEQUENTIAL.
004800      *
004900       DATA DIVISION.
005000      *
005100       FILE SECTION.
005200      *
005300       FD  ACCTMSTR
005400           LABEL RECORDS ARE STANDARD
005500           DATA RECORD IS AM1100-REC.
005600       COPY AM1100.
005700      *
005800       FD  CARDMSTR
005900           LABEL RECORDS ARE STANDARD
006000           DATA RECORD IS AM1200-REC.
006100       COPY AM1200.
006200      *
006300       FD  CARDACTN
006400           DATA RECORD IS AM1950-REC.
006500       COPY AM1950.
006600      *
006700       FD  REJFILE
006800           DATA RECORD IS AM1900-REC.
006900       COPY AM1900.
007000      *
007100       WORKING-STORAGE SECTION.
007200      *
007300       77  WS-ACCT-EOF                PIC 9        COMP VALUE 0.
007400       77  WS-CARD-EOF                PIC 9        COMP VALUE 0.
007500       77  WS-ACTN-EOF                PIC 9        COMP VALUE 0.
007600       77  WS-ACCT-COUNT              PIC 9(5)     COMP VALUE 0.
007700       77  WS-CARD-COUNT              PIC 9(5)     COMP VALUE 0.
007800       77  WS-ACTN-COUNT              PIC 9(7)     COMP VALUE 0.
007900       77  WS-CREATE-COUNT            PIC 9(7)     COMP VALUE 0.
008000       77  WS-UPDATE-COUNT            PIC 9(7)     COMP VALUE 0.
008100       77  WS-DELETE-COUNT            PIC 9(7)     COMP VALUE 0.
008200       77  WS-REJECT-COUNT            PIC 9(7)     COMP VALUE 0.
008300       77  WS-ACCT-FOUND-SW           PIC X             VALUE 'N'.
008400           88  ACCOUNT-WAS-FOUND                  VALUE 'Y'.
008500       77  WS-CARD-FOUND-SW           PIC X             VALUE 'N'.
008600           88  CARD-WAS-FOUND                      VALUE 'Y'.
008700       77  WS-DUP-FOUND-SW            PIC X             VALUE 'N'.
008800           88  DUPLICATE-WAS-FOUND                 VALUE 'Y'.
008900       77  WS-REASON-CNT              PIC 9        COMP VALUE 0.
009000       77  WS-FOUND-IDX               PIC 9(5)     COMP VALUE 0.
009100       77  WS-ACCT-IDX                PIC 9(5)     COMP VALUE 0.
009200       77  WS-CVV-LEN                 PIC 9        COMP VALUE 0.
009300       77  WS-SORT-PASS               PIC 9(5)     COMP VALUE 0.
009400       77  WS-SORT-I                  PIC 9(5)     COMP VALUE 0.
009500       77  WS-SORT-J                  PIC 9(5)     COMP VALUE 0.
009600      *
009700       01  WS-RUN-DATE.
009800           05  WS-RUN-YYYY            PIC 9(4).
009900           05  WS-RUN-MM              PIC 9(2).
010000           05  WS-RUN-DD              PIC 9(2).
010100           05  FILLER                 PIC X(01).
010200       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010300           05  WS-RUN-CCYYMMDD        PIC 9(8).
010400           05  FILLER                 PIC X(01).
010500       01  WS-RUN-CCYYMM-R REDEFINES WS-RUN-DATE.
010600           05  WS-RUN-CCYYMM          PIC 9(6).
010700           05  FILLER                 PIC 9(2).
010800      *
010900       01  WS-ACCT-TABLE.
011000           05  WS-ACCT-ROW OCCURS 3000 TIMES.
011100               10  WS-ACCT-ID             PIC 9(9).
011200               10  FILLER                 PIC X(01).
011300      *
011400       01  WS-CARD-TABLE.
011500           05  WS-CARD-ROW OCCURS 5000 TIMES.
011600               10  WS-CARD-ID             PIC 9(9).
011700               10  WS-CARD-NUMBER         PIC X(16).
011800               10  WS-CARD-EXP-YYYYMM     PIC 9(6).
011900               10  WS-CARD-CVV            PIC X(4).
012000               10  WS-CARD-ACCT-ID        PIC 9(9).
012100               10  WS-CARD-ACTIVE-SW      PIC X.
012200                   88  WS-CARD-IS-ACTIVE        VALUE 'Y'.
012300               10  FILLER                 PIC X(01).
012400       01  WS-CARD-TEMP-ROW.
012500           05  WS-CARD-TEMP-ID            PIC 9(9).
012600           05  WS-CARD-TEMP-NUMBER        PIC X(16).
012700           05  WS-CARD-TEMP-EXP-YYYYMM    PIC 9(6).
012800           05  WS-CARD-TEMP-CVV           PIC X(4).
012900           05  WS-CARD-TEMP-ACCT-ID       PIC 9(9).
013000           05  WS-CARD-TEMP-ACTIVE-SW     PIC X.
013100           05  FILLER                     PIC X(01).
013200      *
013300       PROCEDURE DIVISION.
013400      *
013500       A010-MAIN-LINE.
013600           DISPLAY SPACES UPON CRT.
013700           DISPLAY '* * * A M 2 2 0 0  -  CARD MAINTENANCE'
013800               UPON CRT AT 0101.
013900           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
014000           OPEN INPUT ACCTMSTR.
014100           PERFORM B010-READ-ACCT.
014200           PERFORM B020-STORE-ACCT THRU B020-EXIT
014300               UNTIL WS-ACCT-EOF = 1.
014400           CLOSE ACCTMSTR.
014500           OPEN INPUT CARDMSTR.
014600           PERFORM B050-READ-CARD.
014700           PERFORM B060-STORE-CARD THRU B060-EXIT
014800               UNTIL WS-CARD-EOF = 1.
014900           CLOSE CARDMSTR.
015000           OPEN OUTPUT REJFILE.
015100           OPEN INPUT CARDACTN.
015200           PERFORM C010-READ-ACTN.
015300           PERFORM C020-PROCESS-ACTN THRU C020-EXIT
015400               UNTIL WS-ACTN-EOF = 1.
015500           CLOSE CARDACTN.
015600           CLOSE REJFILE.
015700           PERFORM E600-SORT-CARDS THRU E600-EXIT.
015800           OPEN OUTPUT CARDMSTR.
015900           PERFORM E800-REWRITE-CARD THRU E800-EXIT
016000               VARYING WS-SORT-I FROM 1 BY 1
016100               UNTIL WS-SORT-I > WS-CARD-COUNT.
016200           CLOSE CARDMSTR.
016300           PERFORM B900-END-RTN.
016400      *
016500       B010-READ-ACCT.
016600           READ ACCTMSTR AT END MOVE 1 TO WS-ACCT-EOF.
016700      *
016800       B020-STORE-ACCT.
016900           ADD 1 TO WS-ACCT-COUNT.
017000           MOVE AM1100-ACCT-ID TO WS-ACCT-ID (WS-ACCT-COUNT).
017100           PERFORM B010-READ-ACCT.
017200       B020-EXIT.
017300           EXIT.
017400      *
017500       B050-READ-CARD.
017600           READ CARDMSTR AT END MOVE 1 TO WS-CARD-EOF.
017700      *
017800       B060-STORE-CARD.
017900           ADD 1 TO WS-CARD-COUNT.
018000           MOVE AM1200-CARD-ID          TO WS-CARD-ID (WS-CARD-COUNT).
018100           MOVE AM1200-CARD-NUMBER      TO WS-CARD-NUMBER (WS-CARD-COUNT).
018200           MOVE AM1200-CARD-EXP-YYYYMM-R TO WS-CARD-EXP-YYYYMM (WS-CARD-COUNT).
018300           MOVE AM1200-CARD-CVV         TO WS-CARD-CVV (WS-CARD-COUNT).
018400           MOVE AM1200-CARD-ACCT-ID     TO WS-CARD-ACCT-ID (WS-CARD-COUNT).
018500           MOVE 'Y'                     TO WS-CARD-ACTIVE-SW (WS-CARD-COUNT).
018600           PERFORM B050-READ-CARD.
018700       B060-EXIT.
018800           EXIT.
018900      *
019000       C010-READ-ACTN.
019100           READ CARDACTN AT END MOVE 1 TO WS-ACTN-EOF.
019200      *
019300       C020-PROCESS-ACTN.
019400           ADD 1 TO WS-ACTN-COUNT.
019500           MOVE 0 TO WS-REASON-CNT.
019600           MOVE SPACES          TO AM1900-REC.
019700           MOVE 'AM2200'        TO AM1900-SOURCE.
019800           MOVE AM1950-KEY-ID   TO AM1900-KEY-ID.
019900           MOVE AM1950-CARD-NUMBER TO AM1900-KEY-TEXT.
020000           IF AM1950-CARD-TYPE
020100               IF AM1950-CREATE
020200                   PERFORM D100-APPLY-CREATE THRU D100-EXIT
020300               ELSE
020400                   IF AM1950-UPDATE
020500                       PERFORM D200-APPLY-UPDATE THRU D200-EXIT
020600                   ELSE
020700                       PERFORM D300-APPLY-DELETE THRU D300-EXIT.
020800           PERFORM C010-READ-ACTN.
020900       C020-EXIT.
021000           EXIT.
021100      *
021200       D100-APPLY-CREATE.
021300           PERFORM D110-VALIDATE-CREATE THRU D110-EXIT.
021400           IF WS-REASON-CNT = 0
021500               ADD 1 TO WS-CARD-COUNT
021600               MOVE AM1950-KEY-ID            TO WS-CARD-ID (WS-CARD-COUNT)
021700               MOVE AM1950-CARD-NUMBER       TO WS-CARD-NUMBER (WS-CARD-COUNT)
021800               MOVE AM1950-CARD-EXP-YYYYMM   TO WS-CARD-EXP-YYYYMM (WS-CARD-COUNT)
021900               MOVE AM1950-CARD-CVV          TO WS-CARD-CVV (WS-CARD-COUNT)
022000               MOVE AM1950-CARD-ACCT-ID      TO WS-CARD-ACCT-ID (WS-CARD-COUNT)
022100               MOVE 'Y'                      TO WS-CARD-ACTIVE-SW (WS-CARD-COUNT)
022200               ADD 1 TO WS-CREATE-COUNT
022300           ELSE
022400               WRITE AM1900-REC
022500               ADD 1 TO WS-REJECT-COUNT.
022600       D100-EXIT.
022700           EXIT.
022800      *
022900       D110-VALIDATE-CREATE.
023000           IF AM1950-CARD-NUMBER NOT NUMERIC OR AM1950-CARD-NUMBER = SPACES
023100               ADD 1 TO WS-REASON-CNT
023200               MOVE 'CARD NUMBER MUST BE EXACTLY 16 DIGITS'
023300                   TO AM1900-REASON-CODE (WS-REASON-CNT).
023400           IF AM1950-CARD-EXP-YYYYMM < WS-RUN-CCYYMM
023500               ADD 1 TO WS-REASON-CNT
023600               MOVE 'CARD EXPIRATION MUST NOT BE IN THE PAST'
023700                   TO AM1900-REASON-CODE (WS-REASON-CNT).
023800           PERFORM D120-VALIDATE-CVV THRU D120-EXIT.
023900           SET ACCOUNT-WAS-FOUND TO FALSE.
024000           PERFORM D400-FIND-ACCT THRU D400-EXIT.
024100           IF NOT ACCOUNT-WAS-FOUND
024200               ADD 1 TO WS-REASON-CNT
024300               MOVE 'LINKED ACCOUNT DOES NOT EXIST'
024400                   TO AM1900-REASON-CODE (WS-REASON-CNT).
024500           SET DUPLICATE-WAS-FOUND TO FALSE.
024600           PERFORM D500-FIND-DUP-CARD THRU D500-EXIT.
024700           IF DUPLICATE-WAS-FOUND
024800               ADD 1 TO WS-REASON-CNT
024900               MOVE 'CARD NUMBER ALREADY IN USE'
025000                   TO AM1900-REASON-CODE (WS-REASON-CNT).
025100       D110-EXIT.
025200           EXIT.
025300      *
025400       D120-VALIDATE-CVV.
025500           MOVE 0 TO WS-CVV-LEN.
025600           IF AM1950-CARD-CVV (4:1) NOT = SPACE
025700               MOVE 4 TO WS-CVV-LEN
025800           ELSE
025900               IF AM1950-CARD-CVV (3:1) NOT = SPACE
026000                   MOVE 3 TO WS-CVV-LEN.
026100           IF WS-CVV-LEN = 0
026200               ADD 1 TO WS-REASON-CNT
026300               MOVE 'CVV MUST BE 3 OR 4 DIGITS'
026400                   TO AM1900-REASON-CODE (WS-REASON-CNT)
026500           ELSE
026600               IF AM1950-CARD-CVV (1:WS-CVV-LEN) NOT NUMERIC
026700                   ADD 1 TO WS-REASON-CNT
026800                   MOVE 'CVV MUST BE 3 OR 4 DIGITS'
026900                       TO AM1900-REASON-CODE (WS-REASON-CNT).
027000       D120-EXIT.
027100           EXIT.
027200      *
027300       D200-APPLY-UPDATE.
027400           PERFORM D410-FIND-CARD THRU D410-EXIT.
027500           IF CARD-WAS-FOUND
027600               PERFORM D210-APPLY-FIELDS THRU D210-EXIT
027700               ADD 1 TO WS-UPDATE-COUNT
027800           ELSE
027900               MOVE 'CARD NOT FOUND' TO AM1900-REASON-CODE (1)
028000               WRITE AM1900-REC
028100               ADD 1 TO WS-REJECT-COUNT.
028200       D200-EXIT.
028300           EXIT.
028400      *
028500       D210-APPLY-FIELDS.
028600           IF AM1950-CARD-NUMBER NOT = SPACES
028700               IF AM1950-CARD-NUMBER NUMERIC
028800                   MOVE AM1950-CARD-NUMBER TO WS-CARD-NUMBER (WS-FOUND-IDX).
028900           IF AM1950-CARD-EXP-YYYYMM NOT = 0
029000               IF AM1950-CARD-EXP-YYYYMM NOT < WS-RUN-CCYYMM
029100                   MOVE AM1950-CARD-EXP-YYYYMM
029200                       TO WS-CARD-EXP-YYYYMM (WS-FOUND-IDX).
029210           MOVE 0 TO WS-CVV-LEN.
029220           IF AM1950-CARD-CVV NOT = SPACES
029230               IF AM1950-CARD-CVV (4:1) NOT = SPACE
029240                   MOVE 4 TO WS-CVV-LEN
029250               ELSE
029260                   IF AM1950-CARD-CVV (3:1) NOT = SPACE
029270                       MOVE 3 TO WS-CVV-LEN.
029280           IF WS-CVV-LEN > 0
029290               IF AM1950-CARD-CVV (1:WS-CVV-LEN) NUMERIC
029300                   MOVE AM1950-CARD-CVV
029310                       TO WS-CARD-CVV (WS-FOUND-IDX).
029500       D210-EXIT.
029600           EXIT.
029700      *
029800       D300-APPLY-DELETE.
029900           PERFORM D410-FIND-CARD THRU D410-EXIT.
030000           IF CARD-WAS-FOUND
030100               MOVE 'N' TO WS-CARD-ACTIVE-SW (WS-FOUND-IDX)
030200               ADD 1 TO WS-DELETE-COUNT
030300           ELSE
030400               MOVE 'CARD NOT FOUND' TO AM1900-REASON-CODE (1)
030500               WRITE AM1900-REC
030600               ADD 1 TO WS-REJECT-COUNT.
030700       D300-EXIT.
030800           EXIT.
030900      *
031000       D400-FIND-ACCT.
031100           PERFORM D405-SCAN-ACCT
031200               VARYING WS-ACCT-IDX FROM 1 BY 1
031300               UNTIL WS-ACCT-IDX > WS-ACCT-COUNT
031400                  OR ACCOUNT-WAS-FOUND.
031500       D400-EXIT.
031600           EXIT.
031700      *
031800       D405-SCAN-ACCT.
031900           IF WS-ACCT-ID (WS-ACCT-IDX) = AM1950-CARD-ACCT-ID
032000               SET ACCOUNT-WAS-FOUND TO TRUE.
032100      *
032200       D410-FIND-CARD.
032300           SET WS-CARD-FOUND-SW TO 'N'.
032400           MOVE 0 TO WS-FOUND-IDX.
032500           PERFORM D415-SCAN-CARD
032600               VARYING WS-SORT-I FROM 1 BY 1
032700               UNTIL WS-SORT-I > WS-CARD-COUNT
032800                  OR CARD-WAS-FOUND.
032900       D410-EXIT.
033000           EXIT.
033100      *
033200       D415-SCAN-CARD.
033300           IF WS-CARD-ID (WS-SORT-I) = AM1950-KEY-ID
033400              AND WS-CARD-IS-ACTIVE (WS-SORT-I)
033500               SET CARD-WAS-FOUND TO TRUE
033600               MOVE WS-SORT-I TO WS-FOUND-IDX.
033700      *
033800       D500-FIND-DUP-CARD.
033900           PERFORM D505-SCAN-DUP
034000               VARYING WS-SORT-I FROM 1 BY 1
034100               UNTIL WS-SORT-I > WS-CARD-COUNT
034200                  OR DUPLICATE-WAS-FOUND.
034300       D500-EXIT.
034400           EXIT.
034500      *
034600       D505-SCAN-DUP.
034700           IF WS-CARD-NUMBER (WS-SORT-I) = AM1950-CARD-NUMBER
034800              AND WS-CARD-IS-ACTIVE (WS-SORT-I)
034900               SET DUPLICATE-WAS-FOUND TO TRUE.
035000      *
035100       E600-SORT-CARDS.
035200           PERFORM E605-OUTER-PASS THRU E605-EXIT
035300               VARYING WS-SORT-PASS FROM 1 BY 1
035400               UNTIL WS-SORT-PASS >= WS-CARD-COUNT.
035500       E600-EXIT.
035600           EXIT.
035700      *
035800       E605-OUTER-PASS.
035900           PERFORM E610-INNER-PASS THRU E610-EXIT
036000               VARYING WS-SORT-I FROM 1 BY 1
036100               UNTIL WS-SORT-I >= WS-CARD-COUNT.
036200       E605-EXIT.
036300           EXIT.
036400      *
036500       E610-INNER-PASS.
036600           MOVE WS-SORT-I TO WS-SORT-J.
036700           ADD 1 TO WS-SORT-J.
036800           IF WS-CARD-ID (WS-SORT-I) > WS-CARD-ID (WS-SORT-J)
036900               PERFORM E620-SWAP-ROWS.
037000       E610-EXIT.
037100           EXIT.
037200      *
037300       E620-SWAP-ROWS.
037400           MOVE WS-CARD-ROW (WS-SORT-I) TO WS-CARD-TEMP-ROW.
037500           MOVE WS-CARD-ROW (WS-SORT-J) TO WS-CARD-ROW (WS-SORT-I).
037600           MOVE WS-CARD-TEMP-ROW        TO WS-CARD-ROW (WS-SORT-J).
037700      *
037800       E800-REWRITE-CARD.
037900           IF WS-CARD-IS-ACTIVE (WS-SORT-I)
038000               MOVE WS-CARD-ID (WS-SORT-I)          TO AM1200-CARD-ID
038100               MOVE WS-CARD-NUMBER (WS-SORT-I)      TO AM1200-CARD-NUMBER
038200               MOVE WS-CARD-EXP-YYYYMM (WS-SORT-I)  TO AM1200-CARD-EXP-YYYYMM-R
038300               MOVE WS-CARD-CVV (WS-SORT-I)         TO AM1200-CARD-CVV
038400               MOVE WS-CARD-ACCT-ID (WS-SORT-I)     TO AM1200-CARD-ACCT-ID
038500               WRITE AM1200-REC.
038600       E800-EXIT.
038700           EXIT.
038800      *
038900       B900-END-RTN.
039000           DISPLAY SPACES UPON CRT.
039100           DISPLAY 'AM2200 COMPLETE' UPON CRT AT 1001.
039200           DISPLAY 'ACTIONS READ     : ' WS-ACTN-COUNT UPON CRT AT 1101.
039300           DISPLAY 'CREATES APPLIED  : ' WS-CREATE-COUNT UPON CRT AT 1201.
039400           DISPLAY 'UPDATES APPLIED  : ' WS-UPDATE-COUNT UPON CRT AT 1301.
039500           DISPLAY 'DELETES APPLIED  : ' WS-DELETE-COUNT UPON CRT AT 1401.
039600           DISPLAY 'RECORDS REJECTED : ' WS-REJECT-COUNT UPON CRT AT 1501.
039700           STOP RUN.
