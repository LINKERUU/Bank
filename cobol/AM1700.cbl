000100      *****************************************************************
000200      *  AM1700  --  LOG LINE RECORD LAYOUT
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - LOG / LOG-EXTRACT COPYBOOK
000400      *****************************************************************
000500      *  DATE SUBSTRING USED BY AM2600 IS LOCATED BY INSPECT TALLYING
000600      *  AGAINST AM1700-TEXT; IT IS NOT AT A FIXED OFFSET IN THE LOG
000700      *  LINE SO NO REDEFINES IS OFFERED FOR THE DATE ITSELF.
000750      *  CR-1556 - WHOLE 132-BYTE LINE IS ONE FIELD NOW; A SPLIT-OFF
000760      *  FILLER ON THE LAST 4 BYTES WAS HIDING PART OF THE LINE FROM
000770      *  BOTH THE DATE SCAN AND THE EXTRACT WRITE.  DO NOT RE-SPLIT IT.
000800      *****************************************************************
000900       01  AM1700-REC.
001000           05  AM1700-TEXT                PIC X(132).
