000100      *****************************************************************
000200      *  AM1400  --  DAILY TRANSACTION RECORD LAYOUT
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - TRANSACTION FILE COPYBOOK
000350      *  83-BYTE RECORD, CR-1548 REVIEW - FIELDS FILL THE RECORD WITH
000360      *  NO ROOM LEFT FOR A FILLER PAD; DO NOT ADD ONE BACK.
000400      *****************************************************************
000500       01  AM1400-REC.
000600           05  AM1400-TRN-ID              PIC 9(9).
000700           05  AM1400-TRN-ACCT-ID         PIC 9(9).
000800           05  AM1400-TRN-TYPE            PIC X(6).
000900               88  AM1400-TYPE-DEBIT      VALUE 'DEBIT ' 'debit '.
001000               88  AM1400-TYPE-CREDIT     VALUE 'CREDIT' 'credit'.
001100           05  AM1400-TRN-AMOUNT          PIC S9(9)V99.
001200           05  AM1400-TRN-DESC            PIC X(40).
001300           05  AM1400-TRN-DATE.
001400               10  AM1400-TRN-YYYY        PIC 9(4).
001500               10  AM1400-TRN-MM          PIC 9(2).
001600               10  AM1400-TRN-DD          PIC 9(2).
001700           05  AM1400-TRN-DATE-R REDEFINES AM1400-TRN-DATE
001800                                          PIC 9(8).
