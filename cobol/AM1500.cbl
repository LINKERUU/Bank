000100      *****************************************************************
000200      *  AM1500  --  SIMPLE ACCOUNT LOOKUP TABLE LAYOUT
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - FIXED TWO-ROW LOOKUP TABLE
000400      *****************************************************************
000500      *  USED ONLY BY AM2400.  THE TABLE IS SEEDED IN WORKING-STORAGE,
000600      *  NOT READ FROM A FILE - SEE AM2400 F010-INIT-TABLE.
000700      *****************************************************************
000800       01  AM1500-TABLE.
000900           05  AM1500-ROW OCCURS 2 TIMES INDEXED BY AM1500-ROW-IDX.
001000               10  AM1500-ID              PIC 9(4).
001100               10  AM1500-OWNER-NAME      PIC X(30).
001200               10  AM1500-OWNER-NAME-UC   PIC X(30).
001300               10  AM1500-BALANCE         PIC S9(7)V99 COMP-3.
001400               10  FILLER                 PIC X(02).
