000100      *****************************************************************
000200      *  AM1600  --  URL VISIT-COUNT RECORD LAYOUT
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - VISIT FILE COPYBOOK
000350      *  97-BYTE RECORD, CR-1548 REVIEW - FIELDS FILL THE RECORD WITH
000360      *  NO ROOM LEFT FOR A FILLER PAD; DO NOT ADD ONE BACK.
000400      *****************************************************************
000500       01  AM1600-REC.
000600           05  AM1600-URL                 PIC X(80).
000700           05  AM1600-COUNT               PIC 9(9).
000800           05  AM1600-LAST-DATE.
000900               10  AM1600-LAST-YYYY       PIC 9(4).
001000               10  AM1600-LAST-MM         PIC 9(2).
001100               10  AM1600-LAST-DD         PIC 9(2).
001200           05  AM1600-LAST-DATE-R REDEFINES AM1600-LAST-DATE
001300                                          PIC 9(8).
