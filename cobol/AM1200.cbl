000100      *****************************************************************
000200      *  AM1200  --  CARD MASTER RECORD LAYOUT
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - CARD MASTER COPYBOOK
000350      *  44-BYTE RECORD, CR-1548 REVIEW - FIELDS FILL THE RECORD WITH
000360      *  NO ROOM LEFT FOR A FILLER PAD; DO NOT ADD ONE BACK.
000400      *****************************************************************
000500       01  AM1200-REC.
000600           05  AM1200-CARD-ID             PIC 9(9).
000700           05  AM1200-CARD-NUMBER         PIC X(16).
000800           05  AM1200-CARD-NUMBER-R REDEFINES AM1200-CARD-NUMBER
000900                                          PIC 9(16).
001000           05  AM1200-CARD-EXP-DATE.
001100               10  AM1200-CARD-EXP-YYYY   PIC 9(4).
001200               10  AM1200-CARD-EXP-MM     PIC 9(2).
001300           05  AM1200-CARD-EXP-YYYYMM-R REDEFINES AM1200-CARD-EXP-DATE
001400                                          PIC 9(6).
001500           05  AM1200-CARD-CVV            PIC X(4).
001600           05  AM1200-CARD-ACCT-ID        PIC 9(9).
