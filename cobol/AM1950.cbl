000100      *****************************************************************
000200      *  AM1950  --  MAINTENANCE ACTION RECORD LAYOUT
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - CREATE/UPDATE/DELETE
000400      *  ACTION RECORD SHARED BY THE ACCOUNT, CARD AND USER MAINTENANCE
000500      *  DRIVERS (AM2100, AM2200, AM2300).
000600      *****************************************************************
000700      *  AM1950-ACCT-FIELDS IS THE BASE GROUP.  AM1950-CARD-FIELDS AND
000800      *  AM1950-USER-FIELDS REDEFINE IT, THE WAY THE OLD CNP750 "TRAN"
000900      *  AND "RECON" RECORDS OVERLAID A COMMON DETAIL AREA.  THE USER
001000      *  VIEW CARRIES ITS OWN 5-SLOT LINKED-ACCOUNT TABLE, SO THE BASE
001100      *  GROUP IS SIZED TO THE USER VIEW AND THE OTHERS PAD OUT TO IT.
001150      *  PER CR-1548, ACCT-USER-COUNT CARRIES THE NUMBER OF USERS THE
001175      *  REQUESTOR IS LINKING TO THE NEW ACCOUNT SO AM2100 CAN VALIDATE
001190      *  THE "AT LEAST ONE USER" RULE FROM THE ACTION RECORD ITSELF.
001400      *****************************************************************
001500       01  AM1950-REC.
001600           05  AM1950-RECORD-TYPE         PIC X.
001700               88  AM1950-ACCT-TYPE       VALUE 'A'.
001800               88  AM1950-CARD-TYPE       VALUE 'C'.
001900               88  AM1950-USER-TYPE       VALUE 'U'.
002000           05  AM1950-ACTION-CODE         PIC X.
002100               88  AM1950-CREATE          VALUE 'C'.
002200               88  AM1950-UPDATE          VALUE 'U'.
002300               88  AM1950-DELETE          VALUE 'D'.
002400           05  AM1950-KEY-ID              PIC 9(9).
002500           05  AM1950-ACCT-FIELDS.
002600               10  AM1950-ACCT-NUMBER     PIC X(20).
002700               10  AM1950-ACCT-BALANCE    PIC S9(11)V99 COMP-3.
002800               10  AM1950-ACCT-USER-COUNT PIC 9(3).
002900               10  FILLER                 PIC X(235).
003000           05  AM1950-CARD-FIELDS REDEFINES AM1950-ACCT-FIELDS.
003100               10  AM1950-CARD-NUMBER     PIC X(16).
003200               10  AM1950-CARD-EXP-YYYYMM PIC 9(6).
003300               10  AM1950-CARD-CVV        PIC X(4).
003400               10  AM1950-CARD-ACCT-ID    PIC 9(9).
003500               10  FILLER                 PIC X(230).
003600           05  AM1950-USER-FIELDS REDEFINES AM1950-ACCT-FIELDS.
003700               10  AM1950-USER-FIRST-NAME PIC X(50).
003800               10  AM1950-USER-LAST-NAME  PIC X(50).
003900               10  AM1950-USER-EMAIL      PIC X(100).
004000               10  AM1950-USER-PHONE      PIC X(20).
004100               10  AM1950-USER-ACCT-IDS   PIC 9(9)
004200                                   OCCURS 5 TIMES
004300                                   INDEXED BY AM1950-ACCT-IDS-IDX.
