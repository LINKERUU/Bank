000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    AM2000.
000300       AUTHOR.        J. MCDANIEL.
000400       INSTALLATION.  AMCNTR DATA CENTER - RETAIL BANKING DIVISION.
000500       DATE-WRITTEN.  06/12/87.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      *****************************************************************
000900      *                       C H A N G E   L O G                    *
001000      *-----------------------------------------------------------------
001100      * DATE      BY    REQUEST/TKT   DESCRIPTION                 CHGLOG01
001200      *-----------------------------------------------------------------
001300      * 061287    JM    NEW          INITIAL RELEASE - DAILY POSTICHGLOG02
001400      * 091488    JM    PR88-114     ADDED CARD-COUNT CARRY-FORWARCHGLOG03
001500      *                              TO ACCOUNT MASTER ON REWRITE.CHGLOG04
001600      * 022290    RTH   CR-1042      INSUFFICIENT FUNDS NOW REJECTCHGLOG05
001700      *                              INSTEAD OF ALLOWING NEG BALANCHGLOG06
001800      * 071591    RTH   CR-1098      ADDED GRAND TOTAL LINE FOR SUCHGLOG07
001900      *                              OF ALL ENDING BALANCES.      CHGLOG08
002000      * 030893    SGK   CR-1210      REJECT FILE NOW CARRIES UP TOCHGLOG09
002100      *                              THREE REASON CODES PER RECORDCHGLOG10
002200      * 051795    SGK   CR-1266      BINARY SEARCH REPLACES SEQUENCHGLOG11
002300      *                              ACCOUNT LOOKUP - PERFORMANCE.CHGLOG12
002400      * 112797    DLW   CR-1389      CASE-INSENSITIVE TRN-TYPE COMCHGLOG13
002500      *                              PER AUDIT FINDING 97-118.    CHGLOG14
002600      * 091098    DLW   Y2K-0007     EXPANDED ALL DATE FIELDS TO FCHGLOG15
002700      *                              4-DIGIT CENTURY FOR YEAR 2000CHGLOG16
002800      * 042099    DLW   Y2K-0007     RETESTED CENTURY ROLLOVER W/TCHGLOG17
002900      *                              DECK DATED 12/31/1999-01/01/2CHGLOG18
003000      * 081501    CAP   CR-1455      SAME-DAY CORRECTIONS: REPEAT CHGLOG19
003100      *                              TRN-ID NOW REVERSES THE ORIGICHGLOG20
003200      *                              POSTING BEFORE REAPPLYING.   CHGLOG21
003300      * 030304    CAP   CR-1502      TRN-ID ZERO OR NEGATIVE NOW  CHGLOG22
003400      *                              REJECTED BEFORE LOOKUP.      CHGLOG23
003450      * 051206    JKR   CR-1548      B200 WAS BUILDING REASON-CODECHGLOG24
003460      *                              TABLE OUT OF ORDER AND DROPPICHGLOG25
003470      *                              TYPE/ACCT-ID REJECT TEXT ON  CHGLOG26
003480      *                              THE FLOOR.  COUNT IS NOW BUMPCHGLOG27
003490      *                              BEFORE EVERY MOVE, LIKE AM210CHGLOG28
003495      *                              AND AM2300 ALREADY DO.       CHGLOG29
003496      * 071206    JKR   CR-1564      B450 WAS REVERSING A SAME-DAYCHGLOG30
003497      *                              CORRECTION AGAINST THIS      CHGLOG31
003498      *                              RECORD'S OWN ACCT-IDX, NOT THCHGLOG32
003499      *                              ACCT THE ORIGINAL POST WENT TCHGLOG33
003500      *                              NOW REVERSES AGAINST THE POSTCHGLOG34
003510      *                              TABLE'S OWN SAVED ACCT-IDX.  CHGLOG35
003550      *****************************************************************
003600      *  AM2000 - DAILY TRANSACTION POSTING
003700      *  READS THE SORTED ACCOUNT MASTER INTO A WORKING TABLE, POSTS
003800      *  EACH RECORD ON THE DAY'S TRANSACTION FILE AGAINST THE OWNING
003900      *  ACCOUNT, WRITES THE REJECT FILE AND THE POSTING REPORT WITH A
004000      *  CONTROL BREAK ON ACCT-ID, THEN REWRITES THE ACCOUNT MASTER.
004100      *
004200      *  REMEMBER - IN THIS SHOP'S ACCOUNT SYSTEM A DEBIT INCREASES
004300      *  THE BALANCE AND A CREDIT DECREASES IT.  DO NOT "FIX" THIS.
004400      *****************************************************************
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER.   IBM-370.
004800       OBJECT-COMPUTER.   IBM-370.
004900       SPECIAL-NAMES.
005000           CONSOLE IS CRT
005100           C01 IS TOP-OF-FORM
005200           CLASS AM-ALPHA-CLASS IS 'A' THRU 'Z'
005300           UPSI-0 ON STATUS IS AM-RERUN-REQUESTED
005400                  OFF STATUS IS AM-NORMAL-RUN.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
005800                  ORGANIZATION IS SEQUENTIAL.
005900           SELECT TRANFILE ASSIGN TO TRANFILE
006000                  ORGANIZATION IS SEQUENTIAL.
006100           SELECT REJFILE  ASSIGN TO REJFILE
006200                  ORGANIZATION IS LINE SEQUENTIAL.
006300           SELECT POSTRPT  ASSIGN TO POSTRPT
006400                  ORGANIZATION IS LINE SEQUENTIAL.
006500      *
006600       DATA DIVISION.
006700      *
006800       FILE SECTION.
006900      *
007000       FD  ACCTMSTR
007100           LABEL RECORDS ARE STANDARD
007200           DATA RECORD IS AM1100-REC.
007300       COPY AM1100.
007400      *
007500       FD  TRANFILE
007600           LABEL RECORDS ARE STANDARD
007700           DATA RECORD IS AM1400-REC.
007800       COPY AM1400.
007900      *
008000       FD  REJFILE
008100           DATA RECORD IS AM1900-REC.
008200       COPY AM1900.
008300      *
008400       FD  POSTRPT
008500           DATA RECORD IS AM1800-HDG-LINE.
008600       COPY AM1800.
008700      *
008800       WORKING-STORAGE SECTION.
008900      *
009000       77  WS-ACCT-EOF                PIC 9        COMP VALUE 0.
009100       77  WS-TRAN-EOF                PIC 9        COMP VALUE 0.
009200       77  WS-TRAN-VALID-SW           PIC X             VALUE 'Y'.
009300           88  TRAN-IS-VALID                      VALUE 'Y'.
009400           88  TRAN-IS-INVALID                    VALUE 'N'.
009500       77  WS-ACCT-FOUND-SW           PIC X             VALUE 'N'.
009600           88  ACCOUNT-WAS-FOUND                  VALUE 'Y'.
009700       77  WS-POSTED-TRAN-SW          PIC X             VALUE 'N'.
009800           88  POSTED-TRAN-WAS-FOUND              VALUE 'Y'.
009900       77  WS-ACCT-COUNT              PIC 9(5)     COMP VALUE 0.
010000       77  WS-TRAN-COUNT              PIC 9(7)     COMP VALUE 0.
010100       77  WS-POSTED-COUNT            PIC 9(7)     COMP VALUE 0.
010200       77  WS-REJECT-COUNT            PIC 9(7)     COMP VALUE 0.
010300       77  WS-POSTED-TBL-COUNT        PIC 9(5)     COMP VALUE 0.
010400       77  WS-REASON-CNT              PIC 9        COMP VALUE 0.
010500       77  WS-NEW-BALANCE             PIC S9(11)V99 COMP-3 VALUE 0.
010600       77  WS-TOTAL-DEBIT-AMT         PIC S9(11)V99 COMP-3 VALUE 0.
010700       77  WS-TOTAL-CREDIT-AMT        PIC S9(11)V99 COMP-3 VALUE 0.
010800       77  WS-SUM-ENDING-BAL          PIC S9(13)V99 COMP-3 VALUE 0.
010900       77  WS-STATUS-TEXT             PIC X(30)         VALUE SPACES.
011000       77  WS-TRN-TYPE-UC             PIC X(6)          VALUE SPACES.
011100      *
011200       01  WS-RUN-DATE.
011300           05  WS-RUN-YYYY            PIC 9(4).
011400           05  WS-RUN-MM              PIC 9(2).
011500           05  WS-RUN-DD              PIC 9(2).
011600           05  FILLER                 PIC X(01).
011700       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011800           05  WS-RUN-CCYYMMDD        PIC 9(8).
011900           05  FILLER                 PIC X(01).
012000       01  WS-RUN-DATE-EDIT.
012100           05  WS-RUN-DATE-MM-E       PIC 99.
012200           05  FILLER                 PIC X VALUE '/'.
012300           05  WS-RUN-DATE-DD-E       PIC 99.
012400           05  FILLER                 PIC X VALUE '/'.
012500           05  WS-RUN-DATE-YY-E       PIC 9(4).
012600      *
012700       01  WS-ACCT-TABLE.
012800           05  WS-ACCT-ROW OCCURS 3000 TIMES
012900                   ASCENDING KEY IS WS-ACCT-ID
013000                   INDEXED BY WS-ACCT-IDX.
013100               10  WS-ACCT-ID             PIC 9(9).
013200               10  WS-ACCT-NUMBER         PIC X(20).
013300               10  WS-ACCT-BALANCE        PIC S9(11)V99 COMP-3.
013400               10  WS-ACCT-USER-COUNT     PIC 9(3).
013500               10  WS-ACCT-CARD-COUNT     PIC 9(3).
013600               10  WS-ACCT-CREATED-DATE   PIC 9(8).
013700               10  WS-ACCT-DR-COUNT       PIC 9(5)      COMP.
013800               10  WS-ACCT-DR-AMT         PIC S9(9)V99  COMP-3.
013900               10  WS-ACCT-CR-COUNT       PIC 9(5)      COMP.
014000               10  WS-ACCT-CR-AMT         PIC S9(9)V99  COMP-3.
014100               10  FILLER                 PIC X(01).
014200      *
014300      * WS-POSTED-TABLE REMEMBERS WHAT WAS POSTED THIS RUN SO A
014400      * REPEATED TRN-ID (SAME-DAY CORRECTION) CAN BE REVERSED BEFORE
014500      * THE NEW TYPE/AMOUNT IS REAPPLIED - SEE CR-1455 ABOVE.
014600      *
014700       01  WS-POSTED-TABLE.
014800           05  WS-POSTED-ROW OCCURS 3000 TIMES
014900                   INDEXED BY WS-POSTED-IDX.
015000               10  WS-POSTED-TRN-ID       PIC 9(9).
015100               10  WS-POSTED-ACCT-IDX     PIC 9(5)      COMP.
015200               10  WS-POSTED-TYPE         PIC X(6).
015300               10  WS-POSTED-AMOUNT       PIC S9(9)V99  COMP-3.
015400               10  FILLER                 PIC X(01).
015500      *
015600       PROCEDURE DIVISION.
015700      *
015800       A010-MAIN-LINE.
015900           DISPLAY SPACES UPON CRT.
016000           DISPLAY '* * * A M 2 0 0 0  -  DAILY TRANSACTION POSTING'
016100               UPON CRT AT 0101.
016200           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
016300           MOVE WS-RUN-MM             TO WS-RUN-DATE-MM-E.
016400           MOVE WS-RUN-DD             TO WS-RUN-DATE-DD-E.
016500           MOVE WS-RUN-YYYY           TO WS-RUN-DATE-YY-E.
016600           OPEN INPUT ACCTMSTR.
016700           PERFORM B010-READ-ACCT.
016800           PERFORM B020-STORE-ACCT THRU B020-EXIT
016900               UNTIL WS-ACCT-EOF = 1.
017000           CLOSE ACCTMSTR.
017100           OPEN INPUT TRANFILE OUTPUT REJFILE OUTPUT POSTRPT.
017200           PERFORM C010-PRINT-HEADING.
017300           PERFORM B110-READ-TRAN.
017400           PERFORM B120-PROCESS-TRAN THRU B120-EXIT
017500               UNTIL WS-TRAN-EOF = 1.
017600           PERFORM B500-CONTROL-BREAK THRU B500-EXIT
017700               VARYING WS-ACCT-IDX FROM 1 BY 1
017800               UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
017900           PERFORM B600-GRAND-TOTALS.
018000           CLOSE TRANFILE REJFILE POSTRPT.
018100           OPEN OUTPUT ACCTMSTR.
018200           PERFORM B700-REWRITE-ACCT THRU B700-EXIT
018300               VARYING WS-ACCT-IDX FROM 1 BY 1
018400               UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
018500           CLOSE ACCTMSTR.
018600           PERFORM B900-END-RTN.
018700      *
018800       B010-READ-ACCT.
018900           READ ACCTMSTR AT END MOVE 1 TO WS-ACCT-EOF.
019000      *
019100       B020-STORE-ACCT.
019200           ADD 1 TO WS-ACCT-COUNT.
019300           SET WS-ACCT-IDX TO WS-ACCT-COUNT.
019400           MOVE AM1100-ACCT-ID           TO WS-ACCT-ID (WS-ACCT-IDX).
019500           MOVE AM1100-ACCT-NUMBER       TO WS-ACCT-NUMBER (WS-ACCT-IDX).
019600           MOVE AM1100-ACCT-BALANCE      TO WS-ACCT-BALANCE (WS-ACCT-IDX).
019700           MOVE AM1100-USER-COUNT        TO WS-ACCT-USER-COUNT (WS-ACCT-IDX).
019800           MOVE AM1100-CARD-COUNT        TO WS-ACCT-CARD-COUNT (WS-ACCT-IDX).
019900           MOVE AM1100-CREATED-DATE-R    TO WS-ACCT-CREATED-DATE (WS-ACCT-IDX).
020000           MOVE 0                        TO WS-ACCT-DR-COUNT (WS-ACCT-IDX)
020100                                            WS-ACCT-DR-AMT (WS-ACCT-IDX)
020200                                            WS-ACCT-CR-COUNT (WS-ACCT-IDX)
020300                                            WS-ACCT-CR-AMT (WS-ACCT-IDX).
020400           PERFORM B010-READ-ACCT.
020500       B020-EXIT.
020600           EXIT.
020700      *
020800       B110-READ-TRAN.
020900           READ TRANFILE AT END MOVE 1 TO WS-TRAN-EOF.
021000           IF WS-TRAN-EOF = 0
021100               ADD 1 TO WS-TRAN-COUNT.
021200      *
021300       B120-PROCESS-TRAN.
021400           MOVE SPACES          TO AM1900-REC.
021500           MOVE 'AM2000'        TO AM1900-SOURCE.
021600           MOVE AM1400-TRN-ID   TO AM1900-KEY-ID.
021700           MOVE 0               TO WS-REASON-CNT.
021800           SET TRAN-IS-VALID    TO TRUE.
021900           SET ACCOUNT-WAS-FOUND TO FALSE.
022000           PERFORM B200-VALIDATE-TRAN THRU B200-EXIT.
022100           IF TRAN-IS-VALID
022200               PERFORM B300-FIND-ACCOUNT THRU B300-EXIT
022300               IF ACCOUNT-WAS-FOUND
022400                   PERFORM B400-POST-TRAN THRU B400-EXIT
022500               ELSE
022600                   PERFORM B810-ADD-REASON
022700                   MOVE 'ACCOUNT NOT FOUND' TO WS-STATUS-TEXT
022800                   PERFORM B750-WRITE-REJECT
022900           ELSE
023000               MOVE 'REJECTED'      TO WS-STATUS-TEXT
023100               PERFORM B750-WRITE-REJECT.
023200           PERFORM B110-READ-TRAN.
023300       B120-EXIT.
023400           EXIT.
023500      *
023600       B200-VALIDATE-TRAN.
023700           MOVE AM1400-TRN-TYPE    TO WS-TRN-TYPE-UC.
023800           INSPECT WS-TRN-TYPE-UC
023900               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
024000                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024100           IF AM1400-TRN-ID NOT > 0
024200               SET TRAN-IS-INVALID TO TRUE
024300               PERFORM B810-ADD-REASON
024400               MOVE 'TRANSACTION ID MUST BE POSITIVE'
024410                                   TO AM1900-REASON-CODE (WS-REASON-CNT).
024500           IF AM1400-TRN-AMOUNT NOT > 0
024600               SET TRAN-IS-INVALID TO TRUE
024700               PERFORM B810-ADD-REASON
024800               MOVE 'TRANSACTION AMOUNT MUST BE POSITIVE'
024900                                   TO AM1900-REASON-CODE (WS-REASON-CNT).
025000           IF WS-TRN-TYPE-UC NOT = 'DEBIT ' AND WS-TRN-TYPE-UC NOT = 'CREDIT'
025100               SET TRAN-IS-INVALID TO TRUE
025200               PERFORM B810-ADD-REASON
025210               MOVE 'TYPE MUST BE CREDIT OR DEBIT'
025220                                   TO AM1900-REASON-CODE (WS-REASON-CNT).
025300           IF AM1400-TRN-ACCT-ID = 0
025400               SET TRAN-IS-INVALID TO TRUE
025500               PERFORM B810-ADD-REASON
025510               MOVE 'TRANSACTION ACCOUNT ID IS REQUIRED'
025520                                   TO AM1900-REASON-CODE (WS-REASON-CNT).
025600       B200-EXIT.
025700           EXIT.
025800      *
025900       B300-FIND-ACCOUNT.
026000           SET WS-ACCT-IDX TO 1.
026100           SEARCH ALL WS-ACCT-ROW
026200               WHEN WS-ACCT-ID (WS-ACCT-IDX) = AM1400-TRN-ACCT-ID
026300                   SET ACCOUNT-WAS-FOUND TO TRUE.
026400       B300-EXIT.
026500           EXIT.
026600      *
026700       B400-POST-TRAN.
026800           SET WS-POSTED-TRAN-SW TO 'N'.
026900           PERFORM B440-FIND-POSTED THRU B440-EXIT.
027000           IF POSTED-TRAN-WAS-FOUND
027100               PERFORM B450-REVERSE-OLD THRU B450-EXIT.
027200           IF WS-TRN-TYPE-UC = 'DEBIT '
027300               PERFORM B410-POST-DEBIT THRU B410-EXIT
027400           ELSE
027500               PERFORM B420-POST-CREDIT THRU B420-EXIT.
027600           IF TRAN-IS-VALID
027700               PERFORM B430-REMEMBER-TRAN THRU B430-EXIT.
027800           PERFORM B480-PRINT-DETAIL.
027900           IF TRAN-IS-VALID
028000               ADD 1 TO WS-POSTED-COUNT
028100           ELSE
028200               PERFORM B750-WRITE-REJECT.
028300       B400-EXIT.
028400           EXIT.
028500      *
028600       B410-POST-DEBIT.
028700           COMPUTE WS-NEW-BALANCE =
028800               WS-ACCT-BALANCE (WS-ACCT-IDX) + AM1400-TRN-AMOUNT.
028900           MOVE WS-NEW-BALANCE        TO WS-ACCT-BALANCE (WS-ACCT-IDX).
029000           ADD 1                      TO WS-ACCT-DR-COUNT (WS-ACCT-IDX).
029100           ADD AM1400-TRN-AMOUNT      TO WS-ACCT-DR-AMT (WS-ACCT-IDX).
029200           ADD AM1400-TRN-AMOUNT      TO WS-TOTAL-DEBIT-AMT.
029300           MOVE 'POSTED'              TO WS-STATUS-TEXT.
029400       B410-EXIT.
029500           EXIT.
029600      *
029700       B420-POST-CREDIT.
029800           IF WS-ACCT-BALANCE (WS-ACCT-IDX) < AM1400-TRN-AMOUNT
029900               SET TRAN-IS-INVALID TO TRUE
030000               MOVE 'INSUFFICIENT FUNDS' TO WS-STATUS-TEXT
030100               MOVE 'INSUFFICIENT FUNDS'
030200                                  TO AM1900-REASON-CODE (1)
030300               MOVE 1 TO WS-REASON-CNT
030400           ELSE
030500               COMPUTE WS-NEW-BALANCE =
030600                   WS-ACCT-BALANCE (WS-ACCT-IDX) - AM1400-TRN-AMOUNT
030700               MOVE WS-NEW-BALANCE     TO WS-ACCT-BALANCE (WS-ACCT-IDX)
030800               ADD 1                   TO WS-ACCT-CR-COUNT (WS-ACCT-IDX)
030900               ADD AM1400-TRN-AMOUNT   TO WS-ACCT-CR-AMT (WS-ACCT-IDX)
031000               ADD AM1400-TRN-AMOUNT   TO WS-TOTAL-CREDIT-AMT
031100               MOVE 'POSTED'           TO WS-STATUS-TEXT.
031200       B420-EXIT.
031300           EXIT.
031400      *
031500       B430-REMEMBER-TRAN.
031600           IF WS-POSTED-TBL-COUNT < 3000
031700               IF POSTED-TRAN-WAS-FOUND
031800                   MOVE WS-TRN-TYPE-UC     TO WS-POSTED-TYPE (WS-POSTED-IDX)
031900                   MOVE AM1400-TRN-AMOUNT  TO WS-POSTED-AMOUNT (WS-POSTED-IDX)
032000               ELSE
032100                   ADD 1 TO WS-POSTED-TBL-COUNT
032200                   MOVE AM1400-TRN-ID      TO WS-POSTED-TRN-ID (WS-POSTED-TBL-COUNT)
032300                   MOVE WS-ACCT-IDX        TO WS-POSTED-ACCT-IDX (WS-POSTED-TBL-COUNT)
032400                   MOVE WS-TRN-TYPE-UC     TO WS-POSTED-TYPE (WS-POSTED-TBL-COUNT)
032500                   MOVE AM1400-TRN-AMOUNT  TO WS-POSTED-AMOUNT (WS-POSTED-TBL-COUNT).
032600       B430-EXIT.
032700           EXIT.
032800      *
032900       B440-FIND-POSTED.
033000           SET WS-POSTED-IDX TO 1.
033100           PERFORM B441-SCAN-POSTED THRU B441-EXIT
033200               VARYING WS-POSTED-IDX FROM 1 BY 1
033300               UNTIL WS-POSTED-IDX > WS-POSTED-TBL-COUNT
033400                  OR POSTED-TRAN-WAS-FOUND.
033500       B440-EXIT.
033600           EXIT.
033700      *
033800       B441-SCAN-POSTED.
033900           IF WS-POSTED-TRN-ID (WS-POSTED-IDX) = AM1400-TRN-ID
034000               SET POSTED-TRAN-WAS-FOUND TO TRUE.
034100       B441-EXIT.
034200           EXIT.
034300      *
034400       B450-REVERSE-OLD.
034500           IF WS-POSTED-TYPE (WS-POSTED-IDX) = 'DEBIT '
034600               COMPUTE WS-ACCT-BALANCE
034610                   (WS-POSTED-ACCT-IDX (WS-POSTED-IDX)) =
034700                   WS-ACCT-BALANCE
034710                       (WS-POSTED-ACCT-IDX (WS-POSTED-IDX))
034800                       - WS-POSTED-AMOUNT (WS-POSTED-IDX)
034900           ELSE
035000               COMPUTE WS-ACCT-BALANCE
035010                   (WS-POSTED-ACCT-IDX (WS-POSTED-IDX)) =
035100                   WS-ACCT-BALANCE
035110                       (WS-POSTED-ACCT-IDX (WS-POSTED-IDX))
035200                       + WS-POSTED-AMOUNT (WS-POSTED-IDX).
035300       B450-EXIT.
035400           EXIT.
035500      *
035600       B480-PRINT-DETAIL.
035700           MOVE AM1400-TRN-ID         TO AM1800-DTL-TRN-ID.
035800           MOVE AM1400-TRN-ACCT-ID    TO AM1800-DTL-ACCT-ID.
035900           MOVE WS-TRN-TYPE-UC        TO AM1800-DTL-TYPE.
036000           MOVE AM1400-TRN-AMOUNT     TO AM1800-DTL-AMOUNT.
036100           IF TRAN-IS-VALID
036200               MOVE WS-ACCT-BALANCE (WS-ACCT-IDX) TO AM1800-DTL-NEW-BAL
036300           ELSE
036400               MOVE 0                 TO AM1800-DTL-NEW-BAL.
036500           MOVE WS-STATUS-TEXT        TO AM1800-DTL-STATUS.
036600           WRITE AM1800-DTL-LINE.
036700      *
036800       B500-CONTROL-BREAK.
036900           IF WS-ACCT-DR-COUNT (WS-ACCT-IDX) > 0
037000              OR WS-ACCT-CR-COUNT (WS-ACCT-IDX) > 0
037100               MOVE WS-ACCT-ID (WS-ACCT-IDX)     TO AM1800-CTL-ACCT-ID
037200               MOVE WS-ACCT-DR-COUNT (WS-ACCT-IDX) TO AM1800-CTL-DR-COUNT
037300               MOVE WS-ACCT-DR-AMT (WS-ACCT-IDX)   TO AM1800-CTL-DR-AMT
037400               MOVE WS-ACCT-CR-COUNT (WS-ACCT-IDX) TO AM1800-CTL-CR-COUNT
037500               MOVE WS-ACCT-CR-AMT (WS-ACCT-IDX)   TO AM1800-CTL-CR-AMT
037600               MOVE WS-ACCT-BALANCE (WS-ACCT-IDX)  TO AM1800-CTL-END-BAL
037700               WRITE AM1800-CTL-LINE.
037800           ADD WS-ACCT-BALANCE (WS-ACCT-IDX)   TO WS-SUM-ENDING-BAL.
037900       B500-EXIT.
038000           EXIT.
038100      *
038200       B600-GRAND-TOTALS.
038300           MOVE 'RECORDS READ/POSTED :'  TO AM1800-GRD-LABEL.
038400           MOVE WS-TRAN-COUNT            TO AM1800-GRD-CNT-1.
038500           MOVE 0                        TO AM1800-GRD-AMT-1.
038600           MOVE WS-POSTED-COUNT          TO AM1800-GRD-CNT-2.
038700           MOVE 0                        TO AM1800-GRD-AMT-2.
038800           WRITE AM1800-GRD-LINE.
038900           COMPUTE WS-REJECT-COUNT = WS-TRAN-COUNT - WS-POSTED-COUNT.
039000           MOVE 'RECORDS REJECTED     :'  TO AM1800-GRD-LABEL.
039100           MOVE WS-REJECT-COUNT          TO AM1800-GRD-CNT-1.
039200           MOVE 0                        TO AM1800-GRD-AMT-1.
039300           MOVE 0                        TO AM1800-GRD-CNT-2 AM1800-GRD-AMT-2.
039400           WRITE AM1800-GRD-LINE.
039500           MOVE 'TOTAL DEBIT / CREDIT :'  TO AM1800-GRD-LABEL.
039600           MOVE 0                        TO AM1800-GRD-CNT-1.
039700           MOVE WS-TOTAL-DEBIT-AMT       TO AM1800-GRD-AMT-1.
039800           MOVE 0                        TO AM1800-GRD-CNT-2.
039900           MOVE WS-TOTAL-CREDIT-AMT      TO AM1800-GRD-AMT-2.
040000           WRITE AM1800-GRD-LINE.
040100           MOVE 'SUM OF ENDING BALANCES:' TO AM1800-GRD-LABEL.
040200           MOVE 0                        TO AM1800-GRD-CNT-1 AM1800-GRD-CNT-2.
040300           MOVE WS-SUM-ENDING-BAL        TO AM1800-GRD-AMT-1.
040400           MOVE 0                        TO AM1800-GRD-AMT-2.
040500           WRITE AM1800-GRD-LINE.
040600      *
040700       B700-REWRITE-ACCT.
040800           MOVE WS-ACCT-ID (WS-ACCT-IDX)          TO AM1100-ACCT-ID.
040900           MOVE WS-ACCT-NUMBER (WS-ACCT-IDX)      TO AM1100-ACCT-NUMBER.
041000           MOVE WS-ACCT-BALANCE (WS-ACCT-IDX)     TO AM1100-ACCT-BALANCE.
041100           MOVE WS-ACCT-USER-COUNT (WS-ACCT-IDX)  TO AM1100-USER-COUNT.
041200           MOVE WS-ACCT-CARD-COUNT (WS-ACCT-IDX)  TO AM1100-CARD-COUNT.
041300           MOVE WS-ACCT-CREATED-DATE (WS-ACCT-IDX) TO AM1100-CREATED-DATE-R.
041400           WRITE AM1100-REC.
041500       B700-EXIT.
041600           EXIT.
041700      *
041800       B750-WRITE-REJECT.
041900           IF WS-REASON-CNT = 0
042000               MOVE 1 TO WS-REASON-CNT
042100               MOVE WS-STATUS-TEXT TO AM1900-REASON-CODE (1).
042200           WRITE AM1900-REC.
042300       B800-DUMMY.
042400      *    PLACEHOLDER PARAGRAPH NUMBER RESERVED - NOT CURRENTLY USED.
042500      *
042600       B810-ADD-REASON.
042700           IF WS-REASON-CNT < 3
042800               ADD 1 TO WS-REASON-CNT.
042900      *
043000       B900-END-RTN.
043100           DISPLAY SPACES UPON CRT.
043200           DISPLAY 'AM2000 COMPLETE  -  RUN DATE ' WS-RUN-DATE-EDIT
043300               UPON CRT AT 1001.
043400           DISPLAY 'ACCOUNTS ON MASTER     : ' WS-ACCT-COUNT
043500               UPON CRT AT 1101.
043600           DISPLAY 'TRANSACTIONS READ      : ' WS-TRAN-COUNT
043700               UPON CRT AT 1201.
043800           DISPLAY 'TRANSACTIONS POSTED    : ' WS-POSTED-COUNT
043900               UPON CRT AT 1301.
044000           DISPLAY 'TRANSACTIONS REJECTED  : ' WS-REJECT-COUNT
044100               UPON CRT AT 1401.
044200           STOP RUN.
044300      *
044400       C010-PRINT-HEADING.
044500           MOVE WS-RUN-DATE-EDIT  TO AM1800-HDG-RUN-DATE.
044600           WRITE AM1800-HDG-LINE AFTER ADVANCING PAGE.
