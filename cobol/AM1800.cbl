000100      *****************************************************************
000200      *  AM1800  --  POSTING-REPORT PRINT LINE LAYOUTS
000300      *  AMCNTR ACCOUNT MAINTENANCE CENTER - 132 COLUMN PRINT IMAGE
000400      *****************************************************************
000500      *  ONE COPYBOOK CARRIES ALL FIVE LINE TYPES PRINTED BY AM2000 -
000600      *  HEADING, DETAIL, CONTROL-BREAK AND GRAND-TOTAL - EACH ITS OWN
000700      *  01-LEVEL SO A MOVE TO THE RIGHT ONE LEAVES THE OTHERS ALONE.
000800      *****************************************************************
000900       01  AM1800-HDG-LINE.
001000           05  AM1800-HDG-TITLE           PIC X(40)
001100                  VALUE 'AMCNTR DAILY TRANSACTION POSTING REPORT'.
001200           05  FILLER                     PIC X(20).
001300           05  AM1800-HDG-RUN-LIT         PIC X(9) VALUE 'RUN DATE '.
001400           05  AM1800-HDG-RUN-DATE        PIC X(10).
001500           05  FILLER                     PIC X(53).
001600       01  AM1800-DTL-LINE.
001700           05  AM1800-DTL-TRN-ID          PIC Z(8)9.
001800           05  FILLER                     PIC X(02).
001900           05  AM1800-DTL-ACCT-ID         PIC Z(8)9.
002000           05  FILLER                     PIC X(02).
002100           05  AM1800-DTL-TYPE            PIC X(6).
002200           05  FILLER                     PIC X(02).
002300           05  AM1800-DTL-AMOUNT          PIC Z(8)9.99-.
002400           05  FILLER                     PIC X(02).
002500           05  AM1800-DTL-NEW-BAL         PIC Z(10)9.99-.
002600           05  FILLER                     PIC X(02).
002700           05  AM1800-DTL-STATUS          PIC X(30).
002800           05  FILLER                     PIC X(27).
002900       01  AM1800-CTL-LINE.
003000           05  FILLER                     PIC X(4) VALUE SPACES.
003100           05  AM1800-CTL-LIT             PIC X(13)
003200                  VALUE 'ACCOUNT TOTAL'.
003300           05  AM1800-CTL-ACCT-ID         PIC Z(8)9.
003400           05  FILLER                     PIC X(2).
003500           05  AM1800-CTL-DR-CNT-LIT      PIC X(4) VALUE 'DR='.
003600           05  AM1800-CTL-DR-COUNT        PIC ZZZ9.
003700           05  AM1800-CTL-DR-AMT          PIC Z(9)9.99-.
003800           05  AM1800-CTL-CR-CNT-LIT      PIC X(4) VALUE 'CR='.
003900           05  AM1800-CTL-CR-COUNT        PIC ZZZ9.
004000           05  AM1800-CTL-CR-AMT          PIC Z(9)9.99-.
004100           05  AM1800-CTL-BAL-LIT         PIC X(8) VALUE 'ENDBAL='.
004200           05  AM1800-CTL-END-BAL         PIC Z(10)9.99-.
004300           05  FILLER                     PIC X(23).
004400       01  AM1800-GRD-LINE.
004500           05  AM1800-GRD-LABEL           PIC X(22).
004600           05  AM1800-GRD-CNT-1           PIC Z(8)9.
004700           05  FILLER                     PIC X(2).
004800           05  AM1800-GRD-AMT-1           PIC Z(10)9.99-.
004900           05  FILLER                     PIC X(2).
005000           05  AM1800-GRD-CNT-2           PIC Z(8)9.
005100           05  FILLER                     PIC X(2).
005200           05  AM1800-GRD-AMT-2           PIC Z(10)9.99-.
005300           05  FILLER                     PIC X(57).
