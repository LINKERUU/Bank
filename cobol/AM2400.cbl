000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    AM2400.
000300       AUTHOR.        S. G. KOWALSKI.
000400       INSTALLATION.  AMCNTR DATA CENTER - RETAIL BANKING DIVISION.
000500       DATE-WRITTEN.  04/02/92.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      *****************************************************************
000900      *                       C H A N G E   L O G                    *
001000      *-----------------------------------------------------------------
001100      * DATE      BY    REQUEST/TKT   DESCRIPTION                 CHGLOG01
001200      *-----------------------------------------------------------------
001300      * 040292    SGK   NEW          INITIAL RELEASE.  FIXED TWO-RCHGLOG02
001400      *                              LOOKUP TABLE FOR BRANCH QUICKCHGLOG03
001500      *                              REFERENCE TERMINAL JOBS.     CHGLOG04
001600      * 072695    SGK   CR-1166      ADDED LOOKUP-BY-ID IN ADDITIOCHGLOG05
001700      *                              LOOKUP-BY-OWNER-NAME.        CHGLOG06
001800      * 091098    DLW   Y2K-0007     RUN DATE NOW ACCEPTED AS FULLCHGLOG07
001900      *                              4-DIGIT CENTURY.             CHGLOG08
002000      * 042099    DLW   Y2K-0007     RETESTED CENTURY ROLLOVER.   CHGLOG09
002100      *****************************************************************
002200      *  AM2400 - SIMPLE ACCOUNT LOOKUP
002300      *  SEEDS A FIXED TWO-ROW ACCOUNT TABLE IN WORKING-STORAGE AND
002400      *  ANSWERS A STREAM OF LOOKUP REQUESTS BY OWNER NAME (CASE-
002500      *  INSENSITIVE) OR BY ACCOUNT ID.  A MISS IS REPORTED, NOT
002600      *  ABENDED - THIS IS A QUICK-REFERENCE JOB, NOT AN EDIT RUN.
002700      *****************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER.   IBM-370.
003100       OBJECT-COMPUTER.   IBM-370.
003200       SPECIAL-NAMES.
003300           CONSOLE IS CRT
003400           C01 IS TOP-OF-FORM
003500           CLASS AM-DIGIT-CLASS IS '0' THRU '9'.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT LOOKREQ  ASSIGN TO LOOKREQ
003900                  ORGANIZATION IS LINE SEQUENTIAL.
004000           SELECT LOOKRPT  ASSIGN TO LOOKRPT
004100                  ORGANIZATION IS LINE SEQUENTIAL.
004200      *
004300       DATA DIVISION.
004400      *
004500       FILE SECTION.
004600      *
004700       FD  LOOKREQ
004800           DATA RECORD IS AM2400-REQ-REC.
004900       01  AM2400-REQ-REC.
005000           05  AM2400-REQ-TYPE            PIC X.
005100               88  AM2400-REQ-BY-NAME         VALUE 'N'.
005200               88  AM2400-REQ-BY-ID           VALUE 'I'.
005300           05  AM2400-REQ-VALUE           PIC X(30).
005400           05  FILLER                     PIC X(49).
005500       01  AM2400-REQ-VALUE-R REDEFINES AM2400-REQ-REC.
005600           05  FILLER                     PIC X.
005700           05  AM2400-REQ-VALUE-NUM       PIC 9(4).
005800           05  FILLER                     PIC X(75).
005900      *
006000       FD  LOOKRPT
006100           DATA RECORD IS AM2400-RPT-REC.
006200       01  AM2400-RPT-REC.
006300           05  AM2400-RPT-TEXT            PIC X(79).
006400           05  FILLER                     PIC X(01).
006500      *
006600       WORKING-STORAGE SECTION.
006700      *
006800       COPY AM1500.
006900      *
007000       77  WS-REQ-EOF                 PIC 9        COMP VALUE 0.
007100       77  WS-REQ-COUNT               PIC 9(5)     COMP VALUE 0.
007200       77  WS-FOUND-COUNT             PIC 9(5)     COMP VALUE 0.
007300       77  WS-NOTFOUND-COUNT          PIC 9(5)     COMP VALUE 0.
007400       77  WS-LOOKUP-SW               PIC X             VALUE 'N'.
007500           88  WS-LOOKUP-HIT                       VALUE 'Y'.
007600       77  WS-UC-VALUE                PIC X(30).
007700      *
007800       01  WS-RUN-DATE.
007900           05  WS-RUN-YYYY            PIC 9(4).
008000           05  WS-RUN-MM              PIC 9(2).
008100           05  WS-RUN-DD              PIC 9(2).
008200           05  FILLER                 PIC X(01).
008300       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008400           05  WS-RUN-CCYYMMDD        PIC 9(8).
008500           05  FILLER                 PIC X(01).
008600      *
008700       01  WS-RPT-FOUND-LINE.
008800           05  FILLER                     PIC X(5)  VALUE 'ID = '.
008900           05  WS-RPT-ID                  PIC 9(4).
009000           05  FILLER                     PIC X(3)  VALUE SPACES.
009100           05  WS-RPT-NAME                PIC X(30).
009200           05  FILLER                     PIC X(3)  VALUE SPACES.
009300           05  WS-RPT-BALANCE             PIC Z(6)9.99-.
009400           05  FILLER                     PIC X(29) VALUE SPACES.
009500       01  WS-RPT-NOTFOUND-LINE REDEFINES WS-RPT-FOUND-LINE.
009600           05  WS-RPT-NF-MESSAGE          PIC X(80).
009700      *
009800       PROCEDURE DIVISION.
009900      *
010000       A010-MAIN-LINE.
010100           DISPLAY SPACES UPON CRT.
010200           DISPLAY '* * * A M 2 4 0 0  -  ACCOUNT LOOKUP'
010300               UPON CRT AT 0101.
010400           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
010500           PERFORM F010-INIT-TABLE.
010600           OPEN INPUT LOOKREQ.
010700           OPEN OUTPUT LOOKRPT.
010800           PERFORM G010-READ-REQ.
010900           PERFORM G020-ANSWER-REQ THRU G020-EXIT
011000               UNTIL WS-REQ-EOF = 1.
011100           CLOSE LOOKREQ.
011200           CLOSE LOOKRPT.
011300           PERFORM B900-END-RTN.
011400      *
011500       F010-INIT-TABLE.
011600           MOVE 0001               TO AM1500-ID (1).
011700           MOVE 'GERALD'            TO AM1500-OWNER-NAME (1).
011800           MOVE 'GERALD'            TO AM1500-OWNER-NAME-UC (1).
011900           MOVE 2506.00             TO AM1500-BALANCE (1).
012000           MOVE 0002               TO AM1500-ID (2).
012100           MOVE 'ANNA'              TO AM1500-OWNER-NAME (2).
012200           MOVE 'ANNA'              TO AM1500-OWNER-NAME-UC (2).
012300           MOVE 306.00              TO AM1500-BALANCE (2).
012400      *
012500       G010-READ-REQ.
012600           READ LOOKREQ AT END MOVE 1 TO WS-REQ-EOF.
012700      *
012800       G020-ANSWER-REQ.
012900           ADD 1 TO WS-REQ-COUNT.
013000           SET WS-LOOKUP-HIT TO FALSE.
013100           IF AM2400-REQ-BY-NAME
013200               MOVE AM2400-REQ-VALUE TO WS-UC-VALUE
013300               INSPECT WS-UC-VALUE CONVERTING
013400                   'abcdefghijklmnopqrstuvwxyz'
013500                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013600               PERFORM H010-SCAN-BY-NAME
013700                   VARYING AM1500-ROW-IDX FROM 1 BY 1
013800                   UNTIL AM1500-ROW-IDX > 2
013900                      OR WS-LOOKUP-HIT
014000           ELSE
014100               PERFORM H020-SCAN-BY-ID
014200                   VARYING AM1500-ROW-IDX FROM 1 BY 1
014300                   UNTIL AM1500-ROW-IDX > 2
014400                      OR WS-LOOKUP-HIT.
014500           IF WS-LOOKUP-HIT
014600               MOVE AM1500-ID (AM1500-ROW-IDX)       TO WS-RPT-ID
014700               MOVE AM1500-OWNER-NAME (AM1500-ROW-IDX) TO WS-RPT-NAME
014800               MOVE AM1500-BALANCE (AM1500-ROW-IDX)  TO WS-RPT-BALANCE
014900               WRITE AM2400-RPT-REC FROM WS-RPT-FOUND-LINE
015000               ADD 1 TO WS-FOUND-COUNT
015100           ELSE
015200               MOVE 'ACCOUNT NOT FOUND' TO WS-RPT-NF-MESSAGE
015300               WRITE AM2400-RPT-REC FROM WS-RPT-NOTFOUND-LINE
015400               ADD 1 TO WS-NOTFOUND-COUNT.
015500           PERFORM G010-READ-REQ.
015600       G020-EXIT.
015700           EXIT.
015800      *
015900       H010-SCAN-BY-NAME.
016000           IF WS-UC-VALUE = AM1500-OWNER-NAME-UC (AM1500-ROW-IDX)
016100               SET WS-LOOKUP-HIT TO TRUE.
016200      *
016300       H020-SCAN-BY-ID.
016400           IF AM2400-REQ-VALUE-NUM = AM1500-ID (AM1500-ROW-IDX)
016500               SET WS-LOOKUP-HIT TO TRUE.
016600      *
016700       B900-END-RTN.
016800           DISPLAY SPACES UPON CRT.
016900           DISPLAY 'AM2400 COMPLETE' UPON CRT AT 1001.
017000           DISPLAY 'REQUESTS READ    : ' WS-REQ-COUNT UPON CRT AT 1101.
017100           DISPLAY 'FOUND            : ' WS-FOUND-COUNT UPON CRT AT 1201.
017200           DISPLAY 'NOT FOUND        : ' WS-NOTFOUND-COUNT UPON CRT AT 1301.
017300           STOP RUN.
